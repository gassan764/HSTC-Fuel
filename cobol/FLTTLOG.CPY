000100******************************************************************
000200*   COPY        : FLTTLOG                                       *
000300*   APLICACION  : CONTROL DE COMBUSTIBLE DE FLOTA                *
000400*   DESCRIPCION : LAYOUT DE LA BITACORA DE REABASTECIMIENTO DE   *
000500*               : CISTERNAS (ENTRADAS DESDE ESTACION EXTERNA).   *
000600*               : SOLO-AGREGAR; FLOT4002 ESCRIBE, FLOT4004 LA    *
000700*               : VUELVE A LEER COMO ENTRADA PARA EL BALANCE.    *
000800*   LONGITUD    : 068 POSICIONES. FILLER DE UNA POSICION ENTRE   *
000900*               : CADA CAMPO, RELLENO FINAL DE 7 POSICIONES.     *
001000******************************************************************
001100*     FECHA       PROGRAMADOR        DESCRIPCION            SOL. *
001200*     ----------  -----------------  ---------------------  ----*
001300*     14/03/1986  J. MENDEZ          CREACION DEL COPY      C-05*
001400*     26/02/1999  E. RAMIREZ (EEDR)  REVISION Y2K, SIN      C-99*
001500*                                    IMPACTO EN ESTE COPY        *
001600******************************************************************
001700 01  FLTT-LOG-REC.
001800     05  FLTT-DATE               PIC X(10).
001900     05  FILLER                  PIC X(01).
002000     05  FLTT-TANKER-NO          PIC X(10).
002100     05  FILLER                  PIC X(01).
002200     05  FLTT-SOURCE-STATION     PIC X(30).
002300     05  FILLER                  PIC X(01).
002400     05  FLTT-FUEL-IN            PIC S9(07)V9.
002500     05  FILLER                  PIC X(07).
