000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*   FLOT4004 -- CONTROL DE COMBUSTIBLE DE FLOTA                  *
000400*   BALANCE DE INVENTARIO DE CISTERNAS                           *
000500*                                                                *
000600*   LEE LA BITACORA DE REABASTECIMIENTO (FLTTLOG) Y LA BITACORA  *
000700*   DE COMBUSTIBLE POR VEHICULO (FLTVLOG) Y ACUMULA, PARA CADA   *
000800*   UNA DE LAS CUATRO CISTERNAS FIJAS DE LA EMPRESA, EL TOTAL     *
000900*   ENTRADO Y EL TOTAL DESPACHADO, DE DONDE SE DERIVA EL BALANCE  *
001000*   ACTUAL Y EL PORCENTAJE DE LLENADO CONTRA LA CAPACIDAD FIJA    *
001100*   DE TANQUE. IMPRIME EL REPORTE DE BALANCE CON SU PIE DE       *
001200*   TOTALES GENERALES.                                           *
001300******************************************************************
001400 PROGRAM-ID.                    FLOT4004.
001500 AUTHOR.                        J. MENDEZ.
001600 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
001700 DATE-WRITTEN.                  02/10/1986.
001800 DATE-COMPILED.
001900 SECURITY.                      USO INTERNO UNICAMENTE.
002000******************************************************************
002100*     B I T A C O R A   D E   C A M B I O S                      *
002200******************************************************************
002300*     FECHA       PROGRAMADOR        DESCRIPCION            SOL. *
002400*     ----------  -----------------  ---------------------  ----*
002500*     02/10/1986  J. MENDEZ          CREACION DEL PROGRAMA  C-07 *
002600*                                    (BALANCE DE CISTERNAS       *
002700*                                    A PARTIR DE LAS DOS         *
002800*                                    BITACORAS)                  *
002900*     11/11/1991  L. TIU             SE AGREGA EL PIE DE     C-73*
003000*                                    TOTALES GENERALES AL         *
003100*                                    FINAL DEL REPORTE            *
003200*     09/07/1994  R. SICAN           SE AJUSTA EL PORCENTAJE C-49*
003300*                                    DE LLENADO PARA QUE NO       *
003400*                                    IMPRIMA NEGATIVO NI          *
003500*                                    MAYOR A 100                  *
003600*     26/02/1999  E. RAMIREZ (EEDR)  REVISION Y2K, FECHA     C-99*
003700*                                    DE CORRIDA A 4 DIGITOS       *
003800*                                    DE ANIO                     *
003900*     15/06/2004  E. RAMIREZ (EEDR)  OPEN DE BITACORAS CON   C-135*
004000*                                    MANEJO DE ARCHIVO NO         *
004100*                                    ENCONTRADO (FS = 35)         *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900******************************************************************
005000*              A R C H I V O S   D E   E N T R A D A
005100******************************************************************
005200     SELECT FLT-BITAC-T  ASSIGN TO FLTBITAT
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS  IS FS-BITAC-T.
005500     SELECT FLT-BITAC-V  ASSIGN TO FLTBITAV
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS  IS FS-BITAC-V.
005800******************************************************************
005900*              A R C H I V O S   D E   S A L I D A
006000******************************************************************
006100     SELECT FLT-BALANCE  ASSIGN TO FLTBALAN
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS  IS FS-BALANCE.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700*1 -->BITACORA DE REABASTECIMIENTO DE CISTERNAS (ENTRADA)
006800 FD  FLT-BITAC-T.
006900     COPY FLTTLOG.
007000
007100*2 -->BITACORA DE COMBUSTIBLE POR VEHICULO (ENTRADA)
007200 FD  FLT-BITAC-V.
007300     COPY FLTVLOG.
007400
007500*3 -->REPORTE DE BALANCE DE CISTERNAS (SALIDA)
007600 FD  FLT-BALANCE.
007700 01  REG-BALANCE                  PIC X(132).
007800
007900 WORKING-STORAGE SECTION.
008000     COPY FLTWORK.
008100
008200 01  WKS-FS-STATUS.
008300     02  FS-BITAC-T                PIC X(02) VALUE SPACES.
008400     02  FS-BITAC-V                PIC X(02) VALUE SPACES.
008500     02  FS-BALANCE                PIC X(02) VALUE SPACES.
008600     02  FILLER                    PIC X(02) VALUE SPACES.
008700
008800 01  WKS-SW-BITAC-T                PIC X(01) VALUE 'N'.
008900     88  FLTT-FIN-ARCHIVO                 VALUE 'S'.
009000 01  WKS-SW-BITAC-V                PIC X(01) VALUE 'N'.
009100     88  FLTV-FIN-ARCHIVO                 VALUE 'S'.
009200 01  WKS-SW-TANQUE                 PIC X(01) VALUE 'N'.
009300     88  WKS-TANQUE-ENCONTRADO             VALUE 'S'.
009400
009500*
009600*    TABLA FIJA DE LAS CUATRO CISTERNAS (REGLA R16), CARGADA
009700*    DESDE FLTWORK EN 105-CARGA-TABLA-TANQUES, CON UN ACUMULADOR
009800*    DE ENTRADAS Y UN ACUMULADOR DE SALIDAS POR CADA UNA.
009900*
010000 01  WKS-TABLA-4-TANQUES.
010100     05  WKS-TAN-ENTRY OCCURS 4 TIMES INDEXED BY IX-TANQUE.
010200         10  WKS-TAN-NUMERO         PIC X(10).
010300         10  WKS-TAN-TOTAL-IN       PIC S9(07)V9 VALUE ZEROS.
010400         10  WKS-TAN-TOTAL-OUT      PIC S9(07)V9 VALUE ZEROS.
010500         10  WKS-TAN-BALANCE        PIC S9(07)V9 VALUE ZEROS.
010600         10  WKS-TAN-PORCIENTO      PIC S9(03)V9 VALUE ZEROS.
010700         10  FILLER                 PIC X(02) VALUE SPACES.
010800
010900 01  WKS-GRAN-TOTAL-IN             PIC S9(09)V9 VALUE ZEROS.
011000 01  WKS-GRAN-TOTAL-OUT            PIC S9(09)V9 VALUE ZEROS.
011100 01  WKS-GRAN-TOTAL-BALANCE        PIC S9(09)V9 VALUE ZEROS.
011200
011300 01  WKS-VARIABLES-TRABAJO.
011400     02  WKS-PORCIENTO-CALC        PIC S9(05)V9 VALUE ZEROS.
011500     02  WKS-FECHA-SISTEMA         PIC 9(06) VALUE ZEROS.
011600     02  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
011700         04  WKS-FS-ANIO-2D        PIC 9(02).
011800         04  WKS-FS-MES-2D         PIC 9(02).
011900         04  WKS-FS-DIA-2D         PIC 9(02).
012000
012100 01  WKS-FECHA-CORRIDA-EDIT.
012200     02  WKS-FCE-ANIO              PIC 9(04).
012300     02  FILLER                    PIC X(01) VALUE '-'.
012400     02  WKS-FCE-MES               PIC 9(02).
012500     02  FILLER                    PIC X(01) VALUE '-'.
012600     02  WKS-FCE-DIA               PIC 9(02).
012700
012800*
012900*    LINEAS DE IMPRESION DEL REPORTE DE BALANCE, TODAS DE 132
013000*    POSICIONES, ARMADAS COMO GRUPOS 01 SEPARADOS.
013100*
013200 01  WKS-LN-ENCABEZADO-1.
013300     02  FILLER                    PIC X(35) VALUE SPACES.
013400     02  FILLER                    PIC X(38)
013500         VALUE 'REPORTE DE BALANCE DE CISTERNAS'.
013600     02  FILLER                    PIC X(59) VALUE SPACES.
013700
013800 01  WKS-LN-ENCABEZADO-2.
013900     02  FILLER                    PIC X(10) VALUE 'CORRIDA: '.
014000     02  WKS-LE2-FECHA             PIC X(10).
014100     02  FILLER                    PIC X(112) VALUE SPACES.
014200
014300 01  WKS-LN-BLANCO.
014400     02  FILLER                    PIC X(132) VALUE SPACES.
014500
014600 01  WKS-LN-TITULO-DETALLE.
014700     02  FILLER                    PIC X(10) VALUE 'CISTERNA'.
014800     02  FILLER                    PIC X(02) VALUE SPACES.
014900     02  FILLER                    PIC X(12) VALUE 'TOTAL IN'.
015000     02  FILLER                    PIC X(02) VALUE SPACES.
015100     02  FILLER                    PIC X(12) VALUE 'TOTAL OUT'.
015200     02  FILLER                    PIC X(02) VALUE SPACES.
015300     02  FILLER                    PIC X(14) VALUE 'BALANCE'.
015400     02  FILLER                    PIC X(02) VALUE SPACES.
015500     02  FILLER                    PIC X(08) VALUE '% LLENO'.
015600     02  FILLER                    PIC X(68) VALUE SPACES.
015700
015800 01  WKS-LN-DETALLE-TANQUE.
015900     02  WKS-LD-NUMERO             PIC X(10).
016000     02  FILLER                    PIC X(02) VALUE SPACES.
016100     02  WKS-LD-TOTAL-IN           PIC Z,ZZZ,ZZ9.9.
016200     02  FILLER                    PIC X(02) VALUE SPACES.
016300     02  WKS-LD-TOTAL-OUT          PIC Z,ZZZ,ZZ9.9.
016400     02  FILLER                    PIC X(02) VALUE SPACES.
016500     02  WKS-LD-BALANCE            PIC -,ZZZ,ZZ9.9.
016600     02  FILLER                    PIC X(02) VALUE SPACES.
016700     02  WKS-LD-PORCIENTO          PIC ZZ9.
016800     02  FILLER                    PIC X(01) VALUE '%'.
016900     02  FILLER                    PIC X(77) VALUE SPACES.
017000
017100 01  WKS-LN-TITULO-PIE.
017200     02  FILLER                    PIC X(30)
017300         VALUE 'TOTALES GENERALES DE FLOTA'.
017400     02  FILLER                    PIC X(102) VALUE SPACES.
017500
017600 01  WKS-LN-PIE-TOTALES.
017700     02  FILLER                    PIC X(10) VALUE 'TOTAL'.
017800     02  FILLER                    PIC X(02) VALUE SPACES.
017900     02  WKS-LP-TOTAL-IN           PIC Z,ZZZ,ZZ9.9.
018000     02  FILLER                    PIC X(02) VALUE SPACES.
018100     02  WKS-LP-TOTAL-OUT          PIC Z,ZZZ,ZZ9.9.
018200     02  FILLER                    PIC X(02) VALUE SPACES.
018300     02  WKS-LP-BALANCE            PIC -,ZZZ,ZZ9.9.
018400     02  FILLER                    PIC X(83) VALUE SPACES.
018500
018600 PROCEDURE DIVISION.
018700******************************************************************
018800*    100-PRINCIPAL                                                *
018900*    PARRAFO RECTOR DEL PROGRAMA.                                 *
019000******************************************************************
019100 100-PRINCIPAL SECTION.
019200     PERFORM 105-OBTIENE-FECHA-CORRIDA
019300     PERFORM 106-CARGA-TABLA-TANQUES
019400     PERFORM 110-ABRE-ARCHIVOS
019500     PERFORM 200-ACUMULA-REABASTECIMIENTOS
019600     PERFORM 300-ACUMULA-DESPACHOS
019700     PERFORM 400-CALCULA-BALANCE-TANQUES
019800     PERFORM 500-IMPRIME-REPORTE-BALANCE
019900     PERFORM 900-CIERRA-ARCHIVOS
020000     STOP RUN.
020100 100-PRINCIPAL-E. EXIT.
020200
020300******************************************************************
020400*    105-OBTIENE-FECHA-CORRIDA                                    *
020500*    OBTIENE LA FECHA DEL SISTEMA (SOL. C-99, VENTANA DE SIGLO     *
020600*    PARA EL AÑO DE DOS DIGITOS DEVUELTO POR ACCEPT FROM DATE).    *
020700******************************************************************
020800 105-OBTIENE-FECHA-CORRIDA SECTION.
020900     ACCEPT WKS-FECHA-SISTEMA FROM DATE
021000     IF WKS-FS-ANIO-2D < 50
021100         COMPUTE FLTW-FC-ANIO = 2000 + WKS-FS-ANIO-2D
021200     ELSE
021300         COMPUTE FLTW-FC-ANIO = 1900 + WKS-FS-ANIO-2D
021400     END-IF
021500     MOVE WKS-FS-MES-2D TO FLTW-FC-MES
021600     MOVE WKS-FS-DIA-2D TO FLTW-FC-DIA
021700     MOVE FLTW-FC-ANIO  TO WKS-FCE-ANIO
021800     MOVE FLTW-FC-MES   TO WKS-FCE-MES
021900     MOVE FLTW-FC-DIA   TO WKS-FCE-DIA
022000     MOVE WKS-FECHA-CORRIDA-EDIT TO WKS-LE2-FECHA.
022100 105-OBTIENE-FECHA-CORRIDA-E. EXIT.
022200
022300******************************************************************
022400*    106-CARGA-TABLA-TANQUES                                      *
022500*    INICIALIZA LA TABLA DE LAS CUATRO CISTERNAS EN EL ORDEN       *
022600*    FIJO DE FLTWORK (REGLA R16); LOS ACUMULADORES YA NACEN EN     *
022700*    CERO POR LA CLAUSULA VALUE DE CADA CAMPO.                     *
022800******************************************************************
022900 106-CARGA-TABLA-TANQUES SECTION.
023000     PERFORM 107-CARGA-UN-TANQUE
023100             VARYING IX-TANQUE FROM 1 BY 1
023200             UNTIL IX-TANQUE > 4.
023300 106-CARGA-TABLA-TANQUES-E. EXIT.
023400
023500 107-CARGA-UN-TANQUE SECTION.
023600     MOVE FLTW-TANQUE-FIJO (IX-TANQUE)
023700         TO WKS-TAN-NUMERO (IX-TANQUE).
023800 107-CARGA-UN-TANQUE-E. EXIT.
023900
024000******************************************************************
024100*    110-ABRE-ARCHIVOS                                            *
024200*    ABRE LAS DOS BITACORAS DE ENTRADA Y EL REPORTE DE SALIDA.     *
024300*    SI ALGUNA BITACORA AUN NO EXISTE (FS = 35, NINGUN             *
024400*    MOVIMIENTO REGISTRADO TODAVIA) SE TRATA COMO VACIA Y EL       *
024500*    BALANCE SALE EN CEROS PARA ESA CISTERNA (SOL. C-135).         *
024600******************************************************************
024700 110-ABRE-ARCHIVOS SECTION.
024800     OPEN INPUT FLT-BITAC-T
024900     IF FS-BITAC-T = '35'
025000         SET FLTT-FIN-ARCHIVO TO TRUE
025100     ELSE
025200         IF FS-BITAC-T NOT = '00'
025300             DISPLAY 'FLOT4004 - ERROR AL ABRIR FLTBITAT '
025400                     FS-BITAC-T
025500             MOVE 91 TO RETURN-CODE
025600             STOP RUN
025700         END-IF
025800     END-IF
025900
026000     OPEN INPUT FLT-BITAC-V
026100     IF FS-BITAC-V = '35'
026200         SET FLTV-FIN-ARCHIVO TO TRUE
026300     ELSE
026400         IF FS-BITAC-V NOT = '00'
026500             DISPLAY 'FLOT4004 - ERROR AL ABRIR FLTBITAV '
026600                     FS-BITAC-V
026700             MOVE 91 TO RETURN-CODE
026800             STOP RUN
026900         END-IF
027000     END-IF
027100
027200     OPEN OUTPUT FLT-BALANCE
027300     IF FS-BALANCE NOT = '00'
027400         DISPLAY 'FLOT4004 - ERROR AL ABRIR FLTBALAN '
027500                 FS-BALANCE
027600         MOVE 91 TO RETURN-CODE
027700         STOP RUN
027800     END-IF.
027900 110-ABRE-ARCHIVOS-E. EXIT.
028000
028100******************************************************************
028200*    200-ACUMULA-REABASTECIMIENTOS                                *
028300*    RECORRE LA BITACORA DE REABASTECIMIENTO (FLTTLOG) Y SUMA      *
028400*    CADA MOVIMIENTO DE ENTRADA A LA CISTERNA QUE LE CORRESPONDE   *
028500*    (REGLA R13, LADO DE ENTRADAS).                                *
028600******************************************************************
028700 200-ACUMULA-REABASTECIMIENTOS SECTION.
028800     IF NOT FLTT-FIN-ARCHIVO
028900         PERFORM 205-LEE-UNA-REABASTECIMIENTO
029000         PERFORM 210-CICLO-REABASTECIMIENTOS
029100                 UNTIL FLTT-FIN-ARCHIVO
029200     END-IF.
029300 200-ACUMULA-REABASTECIMIENTOS-E. EXIT.
029400
029500 205-LEE-UNA-REABASTECIMIENTO SECTION.
029600     READ FLT-BITAC-T
029700         AT END
029800             SET FLTT-FIN-ARCHIVO TO TRUE
029900     END-READ.
030000 205-LEE-UNA-REABASTECIMIENTO-E. EXIT.
030100
030200 210-CICLO-REABASTECIMIENTOS SECTION.
030300     PERFORM 220-BUSCA-Y-SUMA-ENTRADA
030400     PERFORM 205-LEE-UNA-REABASTECIMIENTO.
030500 210-CICLO-REABASTECIMIENTOS-E. EXIT.
030600
030700******************************************************************
030800*    220-BUSCA-Y-SUMA-ENTRADA                                     *
030900*    UBICA LA CISTERNA DEL MOVIMIENTO EN LA TABLA FIJA Y ACUMULA   *
031000*    EL LITRAJE DE ENTRADA. UN MOVIMIENTO CUYA CISTERNA NO ESTE    *
031100*    ENTRE LAS CUATRO REPORTADAS SE IGNORA PARA EL BALANCE.        *
031200******************************************************************
031300 220-BUSCA-Y-SUMA-ENTRADA SECTION.
031400     MOVE 'N' TO WKS-SW-TANQUE
031500     PERFORM 221-COMPARA-UN-TANQUE-IN
031600             VARYING IX-TANQUE FROM 1 BY 1
031700             UNTIL IX-TANQUE > 4 OR WKS-TANQUE-ENCONTRADO.
031800 220-BUSCA-Y-SUMA-ENTRADA-E. EXIT.
031900
032000 221-COMPARA-UN-TANQUE-IN SECTION.
032100     IF WKS-TAN-NUMERO (IX-TANQUE) = FLTT-TANKER-NO
032200         ADD FLTT-FUEL-IN TO WKS-TAN-TOTAL-IN (IX-TANQUE)
032300         MOVE 'S' TO WKS-SW-TANQUE
032400     END-IF.
032500 221-COMPARA-UN-TANQUE-IN-E. EXIT.
032600
032700******************************************************************
032800*    300-ACUMULA-DESPACHOS                                        *
032900*    RECORRE LA BITACORA DE COMBUSTIBLE POR VEHICULO (FLTVLOG) Y   *
033000*    SUMA CADA DESPACHO A LA CISTERNA DE ORIGEN QUE LE             *
033100*    CORRESPONDE (REGLA R13, LADO DE SALIDAS).                     *
033200******************************************************************
033300 300-ACUMULA-DESPACHOS SECTION.
033400     IF NOT FLTV-FIN-ARCHIVO
033500         PERFORM 305-LEE-UN-DESPACHO
033600         PERFORM 310-CICLO-DESPACHOS
033700                 UNTIL FLTV-FIN-ARCHIVO
033800     END-IF.
033900 300-ACUMULA-DESPACHOS-E. EXIT.
034000
034100 305-LEE-UN-DESPACHO SECTION.
034200     READ FLT-BITAC-V
034300         AT END
034400             SET FLTV-FIN-ARCHIVO TO TRUE
034500     END-READ.
034600 305-LEE-UN-DESPACHO-E. EXIT.
034700
034800 310-CICLO-DESPACHOS SECTION.
034900     PERFORM 320-BUSCA-Y-SUMA-SALIDA
035000     PERFORM 305-LEE-UN-DESPACHO.
035100 310-CICLO-DESPACHOS-E. EXIT.
035200
035300******************************************************************
035400*    320-BUSCA-Y-SUMA-SALIDA                                      *
035500*    UBICA LA CISTERNA DE ORIGEN DEL DESPACHO EN LA TABLA FIJA Y   *
035600*    ACUMULA EL LITRAJE DE SALIDA.                                 *
035700******************************************************************
035800 320-BUSCA-Y-SUMA-SALIDA SECTION.
035900     MOVE 'N' TO WKS-SW-TANQUE
036000     PERFORM 321-COMPARA-UN-TANQUE-OUT
036100             VARYING IX-TANQUE FROM 1 BY 1
036200             UNTIL IX-TANQUE > 4 OR WKS-TANQUE-ENCONTRADO.
036300 320-BUSCA-Y-SUMA-SALIDA-E. EXIT.
036400
036500 321-COMPARA-UN-TANQUE-OUT SECTION.
036600     IF WKS-TAN-NUMERO (IX-TANQUE) = FLTV-SOURCE-TANKER
036700         ADD FLTV-FUEL-OUT TO WKS-TAN-TOTAL-OUT (IX-TANQUE)
036800         MOVE 'S' TO WKS-SW-TANQUE
036900     END-IF.
037000 321-COMPARA-UN-TANQUE-OUT-E. EXIT.
037100
037200******************************************************************
037300*    400-CALCULA-BALANCE-TANQUES                                  *
037400*    PARA CADA UNA DE LAS CUATRO CISTERNAS DERIVA EL BALANCE       *
037500*    (REGLA R13) Y EL PORCENTAJE DE LLENADO CONTRA LA CAPACIDAD    *
037600*    FIJA DE TANQUE, TRUNCADO/AJUSTADO A 0-100 (REGLA R15).        *
037700******************************************************************
037800 400-CALCULA-BALANCE-TANQUES SECTION.
037900     PERFORM 410-CALCULA-UN-TANQUE
038000             VARYING IX-TANQUE FROM 1 BY 1
038100             UNTIL IX-TANQUE > 4.
038200 400-CALCULA-BALANCE-TANQUES-E. EXIT.
038300
038400 410-CALCULA-UN-TANQUE SECTION.
038500     COMPUTE WKS-TAN-BALANCE (IX-TANQUE) =
038600             WKS-TAN-TOTAL-IN (IX-TANQUE) -
038700             WKS-TAN-TOTAL-OUT (IX-TANQUE)
038800
038900     COMPUTE WKS-PORCIENTO-CALC ROUNDED =
039000             (WKS-TAN-BALANCE (IX-TANQUE) /
039100              FLTW-CAPACIDAD-TANQUE) * 100
039200
039300     IF WKS-PORCIENTO-CALC < 0
039400         MOVE ZEROS TO WKS-TAN-PORCIENTO (IX-TANQUE)
039500     ELSE
039600         IF WKS-PORCIENTO-CALC > 100
039700             MOVE 100 TO WKS-TAN-PORCIENTO (IX-TANQUE)
039800         ELSE
039900             MOVE WKS-PORCIENTO-CALC
040000                 TO WKS-TAN-PORCIENTO (IX-TANQUE)
040100         END-IF
040200     END-IF
040300
040400     ADD WKS-TAN-TOTAL-IN (IX-TANQUE)  TO WKS-GRAN-TOTAL-IN
040500     ADD WKS-TAN-TOTAL-OUT (IX-TANQUE) TO WKS-GRAN-TOTAL-OUT
040600     ADD WKS-TAN-BALANCE (IX-TANQUE)   TO WKS-GRAN-TOTAL-BALANCE.
040700 410-CALCULA-UN-TANQUE-E. EXIT.
040800
040900******************************************************************
041000*    500-IMPRIME-REPORTE-BALANCE                                  *
041100*    IMPRIME EL ENCABEZADO, LAS CUATRO LINEAS DE DETALLE (EN EL    *
041200*    ORDEN FIJO DE LA TABLA, REGLA R16) Y EL PIE DE TOTALES        *
041300*    GENERALES (SOL. C-73).                                       *
041400******************************************************************
041500 500-IMPRIME-REPORTE-BALANCE SECTION.
041600     WRITE REG-BALANCE FROM WKS-LN-ENCABEZADO-1
041700     WRITE REG-BALANCE FROM WKS-LN-ENCABEZADO-2
041800     WRITE REG-BALANCE FROM WKS-LN-BLANCO
041900     WRITE REG-BALANCE FROM WKS-LN-TITULO-DETALLE
042000
042100     PERFORM 510-IMPRIME-UN-TANQUE
042200             VARYING IX-TANQUE FROM 1 BY 1
042300             UNTIL IX-TANQUE > 4
042400
042500     WRITE REG-BALANCE FROM WKS-LN-BLANCO
042600     PERFORM 520-IMPRIME-PIE-TOTALES.
042700 500-IMPRIME-REPORTE-BALANCE-E. EXIT.
042800
042900 510-IMPRIME-UN-TANQUE SECTION.
043000     MOVE WKS-TAN-NUMERO (IX-TANQUE)    TO WKS-LD-NUMERO
043100     MOVE WKS-TAN-TOTAL-IN (IX-TANQUE)  TO WKS-LD-TOTAL-IN
043200     MOVE WKS-TAN-TOTAL-OUT (IX-TANQUE) TO WKS-LD-TOTAL-OUT
043300     MOVE WKS-TAN-BALANCE (IX-TANQUE)   TO WKS-LD-BALANCE
043400     MOVE WKS-TAN-PORCIENTO (IX-TANQUE) TO WKS-LD-PORCIENTO
043500     WRITE REG-BALANCE FROM WKS-LN-DETALLE-TANQUE.
043600 510-IMPRIME-UN-TANQUE-E. EXIT.
043700
043800******************************************************************
043900*    520-IMPRIME-PIE-TOTALES                                      *
044000*    IMPRIME EL PIE DE TOTALES GENERALES DE ENTRADAS, SALIDAS Y   *
044100*    BALANCE, SUMADOS SOBRE LAS CUATRO CISTERNAS.                 *
044200******************************************************************
044300 520-IMPRIME-PIE-TOTALES SECTION.
044400     WRITE REG-BALANCE FROM WKS-LN-TITULO-PIE
044500     MOVE WKS-GRAN-TOTAL-IN      TO WKS-LP-TOTAL-IN
044600     MOVE WKS-GRAN-TOTAL-OUT     TO WKS-LP-TOTAL-OUT
044700     MOVE WKS-GRAN-TOTAL-BALANCE TO WKS-LP-BALANCE
044800     WRITE REG-BALANCE FROM WKS-LN-PIE-TOTALES.
044900 520-IMPRIME-PIE-TOTALES-E. EXIT.
045000
045100******************************************************************
045200*    900-CIERRA-ARCHIVOS                                          *
045300*    CIERRA LAS DOS BITACORAS DE ENTRADA Y EL REPORTE DE SALIDA.   *
045400******************************************************************
045500 900-CIERRA-ARCHIVOS SECTION.
045600     CLOSE FLT-BITAC-T
045700     CLOSE FLT-BITAC-V
045800     CLOSE FLT-BALANCE.
045900 900-CIERRA-ARCHIVOS-E. EXIT.
