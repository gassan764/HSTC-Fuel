000100******************************************************************
000200*   COPY        : FLTRREQ                                       *
000300*   APLICACION  : CONTROL DE COMBUSTIBLE DE FLOTA                *
000400*   DESCRIPCION : LAYOUT DE LA SOLICITUD DE REABASTECIMIENTO     *
000500*               : (ENTRADA DE COMBUSTIBLE A UNA CISTERNA DESDE   *
000600*               : UNA ESTACION EXTERNA). LOTE DE ENTRADA QUE     *
000700*               : VALIDA Y PROCESA FLOT4002.                     *
000800*   LONGITUD    : 058 POSICIONES, CONCATENACION DIRECTA, SIN     *
000900*               : RELLENO (LOS CAMPOS SUMAN EXACTO).             *
001000******************************************************************
001100*     FECHA       PROGRAMADOR        DESCRIPCION            SOL. *
001200*     ----------  -----------------  ---------------------  ----*
001300*     14/03/1986  J. MENDEZ          CREACION DEL COPY      C-03*
001400*     26/02/1999  E. RAMIREZ (EEDR)  REVISION Y2K, SIN      C-99*
001500*                                    IMPACTO EN ESTE COPY        *
001600******************************************************************
001700 01  FLTR-REQUEST-REC.
001800     05  FLTR-DATE               PIC X(10).
001900     05  FLTR-TANKER-NO          PIC X(10).
002000     05  FLTR-STATION            PIC X(30).
002100     05  FLTR-LITRES             PIC 9(07)V9.
