000100******************************************************************
000200*   COPY        : FLTDREQ                                       *
000300*   APLICACION  : CONTROL DE COMBUSTIBLE DE FLOTA                *
000400*   DESCRIPCION : LAYOUT DE LA SOLICITUD DE DESPACHO (SALIDA DE  *
000500*               : COMBUSTIBLE DE UNA CISTERNA HACIA UN ACTIVO).  *
000600*               : ES EL LOTE DE ENTRADA QUE VALIDA Y PROCESA     *
000700*               : FLOT4001.                                      *
000800*   LONGITUD    : 049 POSICIONES, CONCATENACION DIRECTA MAS      *
000900*               : RELLENO FINAL DE 3 POSICIONES.                 *
001000******************************************************************
001100*     FECHA       PROGRAMADOR        DESCRIPCION            SOL. *
001200*     ----------  -----------------  ---------------------  ----*
001300*     14/03/1986  J. MENDEZ          CREACION DEL COPY      C-02*
001400*     26/02/1999  E. RAMIREZ (EEDR)  REVISION Y2K, SIN      C-99*
001500*                                    IMPACTO EN ESTE COPY        *
001600******************************************************************
001700 01  FLTD-REQUEST-REC.
001800     05  FLTD-DATE               PIC X(10).
001900     05  FLTD-FLEET-NO           PIC X(10).
002000     05  FLTD-SOURCE-TANKER      PIC X(10).
002100     05  FLTD-LITRES             PIC 9(07)V9.
002200     05  FLTD-METER              PIC 9(07)V9.
002300     05  FILLER                  PIC X(03).
