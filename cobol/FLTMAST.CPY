000100******************************************************************
000200*                                                                *
000300*   COPY        : FLTMAST                                       *
000400*   APLICACION  : CONTROL DE COMBUSTIBLE DE FLOTA                *
000500*   DESCRIPCION : LAYOUT DEL MAESTRO DE ACTIVOS DE FLOTA (VEHI-  *
000600*               : CULOS, EQUIPO, MAQUINARIA Y CISTERNAS). SIRVE  *
000700*               : DE ENTRADA A FLOT4001 PARA LA VALIDACION Y     *
000800*               : ENRIQUECIMIENTO DE LOS DESPACHOS DE COMBUSTI-  *
000900*               : BLE. ARCHIVO SIN ORDEN DEFINIDO, SE BUSCA POR  *
001000*               : NUMERO DE FLOTA (COINCIDENCIA DE LA PRIMERA    *
001100*               : OCURRENCIA).                                   *
001200*   LONGITUD    : 074 POSICIONES, SIN SEPARADORES (REGISTRO      *
001300*               : PLANO, CONCATENACION DIRECTA DE CAMPOS).       *
001400*                                                                *
001500******************************************************************
001600*     FECHA       PROGRAMADOR        DESCRIPCION            SOL. *
001700*     ----------  -----------------  ---------------------  ----*
001800*     14/03/1986  J. MENDEZ          CREACION DEL COPY      C-01*
001900*     09/07/1994  R. SICAN           AMPLIA PLACA A 12 POS  C-47*
002000*     26/02/1999  E. RAMIREZ (EEDR)  REVISION Y2K, SIN      C-99*
002100*                                    IMPACTO EN ESTE COPY        *
002200******************************************************************
002300 01  FLTM-ASSET-REC.
002400     05  FLTM-FLEET-NO           PIC X(10).
002500     05  FLTM-ASSET-ID           PIC X(10).
002600     05  FLTM-CATEGORY           PIC X(12).
002700         88  FLTM-CATEG-VEHICULO         VALUE 'Vehicle'.
002800         88  FLTM-CATEG-EQUIPO           VALUE 'Equipment'.
002900         88  FLTM-CATEG-MAQUINARIA       VALUE 'Machine'.
003000         88  FLTM-CATEG-CISTERNA         VALUE 'Tanker'.
003100     05  FLTM-DESCRIPTION        PIC X(30).
003200     05  FLTM-PLATE-NUMBER       PIC X(12).
