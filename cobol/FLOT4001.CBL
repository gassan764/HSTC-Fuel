000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FLOT4001.
000300 AUTHOR.        J. MENDEZ.
000400 INSTALLATION.  DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN.  14/03/1986.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL AREA DE FLOTA.
000800******************************************************************
000900* FECHA       : 14/03/1986                                       *
001000* PROGRAMADOR : J. MENDEZ                                        *
001100* APLICACION  : CONTROL DE COMBUSTIBLE DE FLOTA                  *
001200* PROGRAMA    : FLOT4001                                         *
001300* TIPO        : BATCH                                            *
001400* DESCRIPCION : VALIDA UN LOTE DE SOLICITUDES DE DESPACHO DE     *
001500*             : COMBUSTIBLE (SALIDA DE UNA CISTERNA HACIA UN     *
001600*             : ACTIVO DE FLOTA), LAS ENRIQUECE CONTRA EL        *
001700*             : MAESTRO DE ACTIVOS Y AGREGA CADA SOLICITUD       *
001800*             : VALIDA A LA BITACORA DE COMBUSTIBLE POR VEHICULO.*
001900*             : LAS SOLICITUDES RECHAZADAS SE LISTAN CON SU      *
002000*             : MOTIVO EN UN REPORTE APARTE.                     *
002100* ARCHIVOS    : FLTMAEST (E), FLTDESPS (E), FLTBITAV (A/S),      *
002200*             : FLTRECDS (S)                                     *
002300* ACCION (ES) : VALIDAR Y AGREGAR                                *
002400* PROGRAMA(S) : NO APLICA                                        *
002500* INSTALADO   : DD/MM/AAAA                                       *
002600******************************************************************
002700*     BITACORA DE CAMBIOS                                        *
002800*     FECHA       PROGRAMADOR        DESCRIPCION            SOL. *
002900*     ----------  -----------------  ---------------------  ----*
003000*     14/03/1986  J. MENDEZ          VERSION INICIAL        S-01*
003100*     20/08/1988  J. MENDEZ          SE AGREGA REPORTE DE   S-09*
003200*                                    RECHAZOS SEPARADO           *
003300*     09/07/1994  R. SICAN           LA LISTA DE CISTERNAS  S-47*
003400*                                    VALIDAS AHORA SALE DEL      *
003500*                                    MAESTRO, CON RESPALDO       *
003600*                                    A LA LISTA FIJA DE 4        *
003700*     11/11/1991  L. TIU             SE AGREGA VALIDACION   S-33*
003800*                                    DE CISTERNA DE ORIGEN       *
003900*                                    CONTRA LA LISTA VALIDA      *
004000*     26/02/1999  E. RAMIREZ (EEDR)  REVISION Y2K, SIN      S-99*
004100*                                    IMPACTO (FECHAS SE          *
004200*                                    MANEJAN COMO TEXTO)         *
004300*     15/06/2004  E. RAMIREZ (EEDR)  CORRECCION: LA BITACORA S-C1*
004400*                                    SE ABRE EN EXTEND, NO       *
004500*                                    SE VUELVE A CREAR CADA      *
004600*                                    CORRIDA (SOLO-AGREGAR)      *
004700*     03/02/2011  E. RAMIREZ (EEDR)  SE ELIMINA EL LIMITE   S-D8*
004800*                                    DE 200 ACTIVOS EN LA        *
004900*                                    TABLA MAESTRA, AHORA        *
005000*                                    LLEGA A 2000                *
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT FLT-MAESTRO   ASSIGN TO FLTMAEST
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS  IS FS-MAESTRO.
006100
006200     SELECT FLT-SOLICIT   ASSIGN TO FLTDESPS
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS  IS FS-SOLICIT.
006500
006600     SELECT FLT-BITAC-V   ASSIGN TO FLTBITAV
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS  IS FS-BITAC-V.
006900
007000     SELECT FLT-RECHAZOS  ASSIGN TO FLTRECDS
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS  IS FS-RECHAZOS.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600*                   MAESTRO DE ACTIVOS DE FLOTA (ENTRADA)
007700 FD  FLT-MAESTRO
007800     LABEL RECORD IS STANDARD
007900     RECORD CONTAINS 74 CHARACTERS.
008000     COPY FLTMAST.
008100*                   SOLICITUDES DE DESPACHO (ENTRADA)
008200 FD  FLT-SOLICIT
008300     LABEL RECORD IS STANDARD
008400     RECORD CONTAINS 49 CHARACTERS.
008500     COPY FLTDREQ.
008600*                   BITACORA DE COMBUSTIBLE POR VEHICULO (SALIDA)
008700 FD  FLT-BITAC-V
008800     LABEL RECORD IS STANDARD
008900     RECORD CONTAINS 115 CHARACTERS.
009000     COPY FLTVLOG.
009100*                   REPORTE DE RECHAZOS (SALIDA)
009200 FD  FLT-RECHAZOS
009300     LABEL RECORD IS STANDARD
009400     RECORD CONTAINS 90 CHARACTERS.
009500 01  REG-RECHAZO                 PIC X(90).
009600
009700 WORKING-STORAGE SECTION.
009800******************************************************************
009900*               PARAMETROS COMUNES DE LA SUITE                   *
010000******************************************************************
010100     COPY FLTWORK.
010200******************************************************************
010300*               VARIABLES DE ESTADO DE ARCHIVOS                  *
010400******************************************************************
010500 01  WKS-FS-STATUS.
010600     05  FS-MAESTRO               PIC X(02) VALUE SPACES.
010700     05  FS-SOLICIT               PIC X(02) VALUE SPACES.
010800     05  FS-BITAC-V                PIC X(02) VALUE SPACES.
010900     05  FS-RECHAZOS               PIC X(02) VALUE SPACES.
011000 01  WKS-SWITCHES.
011100     05  WKS-SW-MAESTRO            PIC X(01) VALUE 'N'.
011200         88  FLTM-FIN-ARCHIVO              VALUE 'S'.
011300     05  WKS-SW-SOLICIT            PIC X(01) VALUE 'N'.
011400         88  FLTD-FIN-ARCHIVO              VALUE 'S'.
011500     05  WKS-SW-FLOTA              PIC X(01) VALUE 'N'.
011600         88  WKS-FLOTA-ENCONTRADA          VALUE 'S'.
011700     05  WKS-SW-TANQUE             PIC X(01) VALUE 'N'.
011800         88  WKS-TANQUE-VALIDO             VALUE 'S'.
011900     05  WKS-SW-VALIDA             PIC X(01) VALUE 'N'.
012000         88  WKS-SOLICITUD-VALIDA          VALUE 'S'.
012100******************************************************************
012200*               TABLA MAESTRA DE ACTIVOS EN MEMORIA              *
012300******************************************************************
012400 01  WKS-TABLA1-OCCURS            PIC 9(04) COMP VALUE ZEROS.
012500 01  WKS-TABLA-FLOTA.
012600     05  WKS-FLOTA-ENTRY OCCURS 1 TO 2000 TIMES
012700                          DEPENDING ON WKS-TABLA1-OCCURS
012800                          INDEXED BY IX-FLOTA.
012900         10  WKS-TAB-FLEET-NO      PIC X(10).
013000         10  WKS-TAB-ASSET-ID      PIC X(10).
013100         10  WKS-TAB-CATEGORY      PIC X(12).
013200         10  WKS-TAB-DESCRIPTION   PIC X(30).
013300         10  WKS-TAB-PLATE         PIC X(12).
013400 01  WKS-FLOTA-INDICE              PIC 9(04) COMP VALUE ZEROS.
013500*
013600*    LISTA DE CISTERNAS VALIDAS, TOMADA DEL MAESTRO (CATEGORIA
013700*    CISTERNA) O DE LA LISTA FIJA CUANDO EL MAESTRO NO TRAE
013800*    NINGUNA (REGLA R4).
013900*
014000 01  WKS-TANQUES-COUNT             PIC 9(04) COMP VALUE ZEROS.
014100 01  WKS-TABLA-TANQUES.
014200     05  WKS-TANQUE-VALIDO-TAB OCCURS 1 TO 2000 TIMES
014300                          DEPENDING ON WKS-TANQUES-COUNT
014400                          INDEXED BY IX-TANQUE.
014500         10  WKS-TAB-TANQUE-NO     PIC X(10).
014600******************************************************************
014700*               AREA DE TRABAJO DE UNA SOLICITUD                 *
014800******************************************************************
014900 01  WKS-UNIDAD-MEDIDOR            PIC X(05) VALUE SPACES.
015000 01  WKS-RECHAZO-MOTIVO            PIC X(50) VALUE SPACES.
015100 01  WKS-CONTADORES.
015200     05  WKS-REG-LEIDOS            PIC 9(05) COMP VALUE ZEROS.
015300     05  WKS-REG-ACEPTADOS         PIC 9(05) COMP VALUE ZEROS.
015400     05  WKS-REG-RECHAZADOS        PIC 9(05) COMP VALUE ZEROS.
015500******************************************************************
015600*               LINEA DE ENCABEZADO DEL REPORTE DE RECHAZOS      *
015700******************************************************************
015800 01  WKS-LINEA-RECHAZO.
015900     05  WKS-LR-FECHA              PIC X(10).
016000     05  FILLER                    PIC X(01) VALUE SPACE.
016100     05  WKS-LR-FLOTA              PIC X(10).
016200     05  FILLER                    PIC X(01) VALUE SPACE.
016300     05  WKS-LR-TANQUE             PIC X(10).
016400     05  FILLER                    PIC X(01) VALUE SPACE.
016500     05  WKS-LR-LITROS             PIC ZZZZZZ9.9.
016600     05  FILLER                    PIC X(01) VALUE SPACE.
016700     05  WKS-LR-MOTIVO             PIC X(45).
016800     05  FILLER                    PIC X(02) VALUE SPACES.
016900
017000 PROCEDURE DIVISION.
017100******************************************************************
017200*     SERIE 100 - CONTROL PRINCIPAL DEL PROGRAMA                 *
017300******************************************************************
017400 100-PRINCIPAL SECTION.
017500     PERFORM 110-ABRE-ARCHIVOS
017600     PERFORM 200-CARGA-MAESTRO-FLOTA
017700     PERFORM 300-PROCESA-SOLICITUDES
017800     PERFORM 900-CIERRA-ARCHIVOS
017900     STOP RUN.
018000 100-PRINCIPAL-E. EXIT.
018100
018200 110-ABRE-ARCHIVOS SECTION.
018300     OPEN INPUT  FLT-MAESTRO
018400     OPEN INPUT  FLT-SOLICIT
018500     OPEN EXTEND FLT-BITAC-V
018600     OPEN OUTPUT FLT-RECHAZOS
018700     IF FS-BITAC-V = '35'
018800        CLOSE FLT-BITAC-V
018900        OPEN OUTPUT FLT-BITAC-V
019000     END-IF
019100     IF FS-MAESTRO NOT = '00' OR FS-SOLICIT NOT = '00'
019200        DISPLAY '================================================'
019300                UPON CONSOLE
019400        DISPLAY '   ERROR AL ABRIR ARCHIVOS DE ENTRADA DE FLOT4001'
019500                UPON CONSOLE
019600        DISPLAY '   FS MAESTRO  : (' FS-MAESTRO ')'
019700                UPON CONSOLE
019800        DISPLAY '   FS SOLICIT. : (' FS-SOLICIT ')'
019900                UPON CONSOLE
020000        DISPLAY '================================================'
020100                UPON CONSOLE
020200        MOVE 91 TO RETURN-CODE
020300        STOP RUN
020400     END-IF.
020500 110-ABRE-ARCHIVOS-E. EXIT.
020600
020700******************************************************************
020800*     SERIE 200 - CARGA DEL MAESTRO DE FLOTA A MEMORIA            *
020900******************************************************************
021000 200-CARGA-MAESTRO-FLOTA SECTION.
021100     PERFORM 210-LEE-MAESTRO
021200     PERFORM 211-AGREGA-A-TABLA UNTIL FLTM-FIN-ARCHIVO
021300     PERFORM 220-CONSTRUYE-TANQUES-VALIDOS.
021400 200-CARGA-MAESTRO-FLOTA-E. EXIT.
021500
021600 210-LEE-MAESTRO SECTION.
021700     READ FLT-MAESTRO
021800          AT END SET FLTM-FIN-ARCHIVO TO TRUE
021900     END-READ.
022000 210-LEE-MAESTRO-E. EXIT.
022100
022200 211-AGREGA-A-TABLA SECTION.
022300     IF WKS-TABLA1-OCCURS < 2000
022400        ADD 1 TO WKS-TABLA1-OCCURS
022500        MOVE FLTM-FLEET-NO     TO WKS-TAB-FLEET-NO(WKS-TABLA1-OCCURS)
022600        MOVE FLTM-ASSET-ID     TO WKS-TAB-ASSET-ID(WKS-TABLA1-OCCURS)
022700        MOVE FLTM-CATEGORY     TO WKS-TAB-CATEGORY(WKS-TABLA1-OCCURS)
022800        MOVE FLTM-DESCRIPTION  TO WKS-TAB-DESCRIPTION(WKS-TABLA1-OCCURS)
022900        MOVE FLTM-PLATE-NUMBER TO WKS-TAB-PLATE(WKS-TABLA1-OCCURS)
023000     ELSE
023100        DISPLAY '*** AVISO: MAESTRO EXCEDE 2000 ACTIVOS, SE '
023200                'IGNORA EL RESTO ***' UPON CONSOLE
023300     END-IF
023400     PERFORM 210-LEE-MAESTRO.
023500 211-AGREGA-A-TABLA-E. EXIT.
023600
023700*
023800*    CONSTRUYE LA LISTA DE CISTERNAS VALIDAS (REGLA R4): TODOS
023900*    LOS ACTIVOS DE CATEGORIA CISTERNA EN EL MAESTRO; SI NO HAY
024000*    NINGUNO, SE USA LA LISTA FIJA DE 4 CISTERNAS DEL COPY
024100*    FLTWORK.
024200*
024300 220-CONSTRUYE-TANQUES-VALIDOS SECTION.
024400     SET IX-FLOTA TO 1
024500     PERFORM 221-EVALUA-UN-ACTIVO
024600        VARYING IX-FLOTA FROM 1 BY 1
024700        UNTIL IX-FLOTA > WKS-TABLA1-OCCURS
024800     IF WKS-TANQUES-COUNT = 0
024900        PERFORM 222-COPIA-TANQUES-FIJOS
025000           VARYING IX-TANQUE FROM 1 BY 1
025100           UNTIL IX-TANQUE > 4
025200     END-IF.
025300 220-CONSTRUYE-TANQUES-VALIDOS-E. EXIT.
025400
025500 221-EVALUA-UN-ACTIVO SECTION.
025600     IF WKS-TAB-CATEGORY(IX-FLOTA) = 'Tanker'
025700        ADD 1 TO WKS-TANQUES-COUNT
025800        MOVE WKS-TAB-FLEET-NO(IX-FLOTA)
025900          TO WKS-TAB-TANQUE-NO(WKS-TANQUES-COUNT)
026000     END-IF.
026100 221-EVALUA-UN-ACTIVO-E. EXIT.
026200
026300 222-COPIA-TANQUES-FIJOS SECTION.
026400     ADD 1 TO WKS-TANQUES-COUNT
026500     MOVE FLTW-TANQUE-FIJO(IX-TANQUE)
026600       TO WKS-TAB-TANQUE-NO(WKS-TANQUES-COUNT).
026700 222-COPIA-TANQUES-FIJOS-E. EXIT.
026800
026900******************************************************************
027000*     SERIE 300 - PROCESO DEL LOTE DE SOLICITUDES DE DESPACHO    *
027100******************************************************************
027200 300-PROCESA-SOLICITUDES SECTION.
027300     PERFORM 310-LEE-UNA-SOLICITUD
027400     PERFORM 320-CICLO-SOLICITUDES UNTIL FLTD-FIN-ARCHIVO.
027500 300-PROCESA-SOLICITUDES-E. EXIT.
027600
027700 310-LEE-UNA-SOLICITUD SECTION.
027800     READ FLT-SOLICIT
027900          AT END SET FLTD-FIN-ARCHIVO TO TRUE
028000     END-READ.
028100 310-LEE-UNA-SOLICITUD-E. EXIT.
028200
028300 320-CICLO-SOLICITUDES SECTION.
028400     ADD 1 TO WKS-REG-LEIDOS
028500     MOVE SPACES TO WKS-SW-FLOTA WKS-SW-TANQUE WKS-SW-VALIDA
028600     MOVE SPACES TO WKS-RECHAZO-MOTIVO
028700     PERFORM 330-BUSCA-FLOTA-ACTIVO
028800     PERFORM 340-VALIDA-DESPACHO
028900     IF WKS-SOLICITUD-VALIDA
029000        ADD 1 TO WKS-REG-ACEPTADOS
029100        PERFORM 350-DERIVA-UNIDAD-MEDIDOR
029200        PERFORM 400-ESCRIBE-BITACORA-VEHIC
029300     ELSE
029400        ADD 1 TO WKS-REG-RECHAZADOS
029500        PERFORM 410-ESCRIBE-RECHAZO
029600     END-IF
029700     PERFORM 310-LEE-UNA-SOLICITUD.
029800 320-CICLO-SOLICITUDES-E. EXIT.
029900
030000*
030100*    BUSQUEDA EN LA TABLA MAESTRA POR NUMERO DE FLOTA. GANA LA
030200*    PRIMERA COINCIDENCIA (IGUAL QUE UNA LECTURA SECUENCIAL DEL
030300*    MAESTRO, PERO YA CARGADO EN MEMORIA).
030400*
030500 330-BUSCA-FLOTA-ACTIVO SECTION.
030600     SET IX-FLOTA TO 1
030700     PERFORM 331-COMPARA-UN-ACTIVO
030800        VARYING IX-FLOTA FROM 1 BY 1
030900        UNTIL IX-FLOTA > WKS-TABLA1-OCCURS
031000           OR WKS-FLOTA-ENCONTRADA.
031100 330-BUSCA-FLOTA-ACTIVO-E. EXIT.
031200
031300 331-COMPARA-UN-ACTIVO SECTION.
031400     IF NOT WKS-FLOTA-ENCONTRADA
031500        AND WKS-TAB-FLEET-NO(IX-FLOTA) = FLTD-FLEET-NO
031600        SET WKS-FLOTA-ENCONTRADA TO TRUE
031700        MOVE IX-FLOTA TO WKS-FLOTA-INDICE
031800     END-IF.
031900 331-COMPARA-UN-ACTIVO-E. EXIT.
032000
032100*
032200*    BUSQUEDA DE LA CISTERNA DE ORIGEN DENTRO DE LA LISTA DE
032300*    CISTERNAS VALIDAS (REGLA R4).
032400*
032500 335-BUSCA-TANQUE-VALIDO SECTION.
032600     SET IX-TANQUE TO 1
032700     PERFORM 336-COMPARA-UN-TANQUE
032800        VARYING IX-TANQUE FROM 1 BY 1
032900        UNTIL IX-TANQUE > WKS-TANQUES-COUNT
033000           OR WKS-TANQUE-VALIDO.
033100 335-BUSCA-TANQUE-VALIDO-E. EXIT.
033200
033300 336-COMPARA-UN-TANQUE SECTION.
033400     IF NOT WKS-TANQUE-VALIDO
033500        AND WKS-TAB-TANQUE-NO(IX-TANQUE) = FLTD-SOURCE-TANKER
033600        SET WKS-TANQUE-VALIDO TO TRUE
033700     END-IF.
033800 336-COMPARA-UN-TANQUE-E. EXIT.
033900
034000*
034100*    VALIDACIONES DE LA SOLICITUD (REGLAS R2, R3, R4).
034200*
034300 340-VALIDA-DESPACHO SECTION.
034400     EVALUATE TRUE
034500        WHEN NOT WKS-FLOTA-ENCONTRADA
034600           MOVE 'NUMERO DE FLOTA NO SELECCIONADO O DESCONOCIDO'
034700             TO WKS-RECHAZO-MOTIVO
034800        WHEN FLTD-LITRES < 1.0
034900           MOVE 'CANTIDAD DESPACHADA MENOR AL MINIMO DE 1.0 L'
035000             TO WKS-RECHAZO-MOTIVO
035100        WHEN FLTD-METER < 0
035200           MOVE 'LECTURA DE MEDIDOR NEGATIVA'
035300             TO WKS-RECHAZO-MOTIVO
035400        WHEN OTHER
035500           PERFORM 335-BUSCA-TANQUE-VALIDO
035600           IF NOT WKS-TANQUE-VALIDO
035700              MOVE 'CISTERNA DE ORIGEN NO VALIDA'
035800                TO WKS-RECHAZO-MOTIVO
035900           ELSE
036000              SET WKS-SOLICITUD-VALIDA TO TRUE
036100           END-IF
036200     END-EVALUATE.
036300 340-VALIDA-DESPACHO-E. EXIT.
036400
036500*
036600*    DERIVA LA UNIDAD DE MEDIDOR (REGLA R1): HORAS PARA EQUIPO,
036700*    MAQUINARIA Y CISTERNA; KM PARA CUALQUIER OTRA CATEGORIA.
036800*
036900 350-DERIVA-UNIDAD-MEDIDOR SECTION.
037000     MOVE 'Km' TO WKS-UNIDAD-MEDIDOR
037100     SET IX-TANQUE TO 1
037200     PERFORM 351-COMPARA-CATEGORIA-HORAS
037300        VARYING IX-TANQUE FROM 1 BY 1
037400        UNTIL IX-TANQUE > 3.
037500 350-DERIVA-UNIDAD-MEDIDOR-E. EXIT.
037600
037700 351-COMPARA-CATEGORIA-HORAS SECTION.
037800     IF WKS-TAB-CATEGORY(WKS-FLOTA-INDICE) =
037900                              FLTW-CATEG-EN-HORAS(IX-TANQUE)
038000        MOVE 'Hours' TO WKS-UNIDAD-MEDIDOR
038100     END-IF.
038200 351-COMPARA-CATEGORIA-HORAS-E. EXIT.
038300
038400******************************************************************
038500*     SERIE 400 - ESCRITURA DE BITACORA Y RECHAZOS               *
038600******************************************************************
038700 400-ESCRIBE-BITACORA-VEHIC SECTION.
038800     MOVE FLTD-DATE                        TO FLTV-DATE
038900     MOVE WKS-TAB-FLEET-NO(WKS-FLOTA-INDICE)    TO FLTV-FLEET-NO
039000     MOVE WKS-TAB-ASSET-ID(WKS-FLOTA-INDICE)    TO FLTV-ASSET-ID
039100     MOVE WKS-TAB-CATEGORY(WKS-FLOTA-INDICE)    TO FLTV-CATEGORY
039200     MOVE WKS-TAB-DESCRIPTION(WKS-FLOTA-INDICE) TO FLTV-DESCRIPTION
039300     MOVE FLTD-SOURCE-TANKER               TO FLTV-SOURCE-TANKER
039400     MOVE FLTD-LITRES                      TO FLTV-FUEL-OUT
039500     MOVE FLTD-METER                       TO FLTV-CURRENT-METER
039600     MOVE WKS-UNIDAD-MEDIDOR                TO FLTV-METER-UNIT
039700     WRITE FLTV-LOG-REC
039800     IF FS-BITAC-V NOT = '00'
039900        DISPLAY '*** ERROR ESCRIBIENDO BITACORA VEHICULO, FS=('
040000                FS-BITAC-V ') ***' UPON CONSOLE
040100     END-IF.
040200 400-ESCRIBE-BITACORA-VEHIC-E. EXIT.
040300
040400 410-ESCRIBE-RECHAZO SECTION.
040500     MOVE SPACES         TO WKS-LINEA-RECHAZO
040600     MOVE FLTD-DATE       TO WKS-LR-FECHA
040700     MOVE FLTD-FLEET-NO   TO WKS-LR-FLOTA
040800     MOVE FLTD-SOURCE-TANKER TO WKS-LR-TANQUE
040900     MOVE FLTD-LITRES     TO WKS-LR-LITROS
041000     MOVE WKS-RECHAZO-MOTIVO TO WKS-LR-MOTIVO
041100     MOVE WKS-LINEA-RECHAZO TO REG-RECHAZO
041200     WRITE REG-RECHAZO.
041300 410-ESCRIBE-RECHAZO-E. EXIT.
041400
041500******************************************************************
041600*     SERIE 900 - CIERRE Y RESUMEN                               *
041700******************************************************************
041800 900-CIERRA-ARCHIVOS SECTION.
041900     CLOSE FLT-MAESTRO FLT-SOLICIT FLT-BITAC-V FLT-RECHAZOS
042000     DISPLAY '================================================'
042100             UPON CONSOLE
042200     DISPLAY ' FLOT4001 - RESUMEN DE LA CORRIDA'
042300             UPON CONSOLE
042400     DISPLAY ' SOLICITUDES LEIDAS     : ' WKS-REG-LEIDOS
042500             UPON CONSOLE
042600     DISPLAY ' SOLICITUDES ACEPTADAS  : ' WKS-REG-ACEPTADOS
042700             UPON CONSOLE
042800     DISPLAY ' SOLICITUDES RECHAZADAS : ' WKS-REG-RECHAZADOS
042900             UPON CONSOLE
043000     DISPLAY '================================================'
043100             UPON CONSOLE.
043200 900-CIERRA-ARCHIVOS-E. EXIT.
