000100******************************************************************
000200*   COPY        : FLTWORK                                       *
000300*   APLICACION  : CONTROL DE COMBUSTIBLE DE FLOTA                *
000400*   DESCRIPCION : PARAMETROS Y AREAS DE TRABAJO COMUNES A TODA   *
000500*               : LA SUITE FLOT40nn (CAPACIDAD FIJA DE TANQUE,   *
000600*               : LISTA FIJA DE LAS 4 CISTERNAS, TABLA DE CATE-  *
000700*               : GORIAS QUE MIDEN POR HORAS, Y DESGLOSE DE LA   *
000800*               : FECHA DE CORRIDA). SE INCLUYE POR COPY EN LAS  *
000900*               : CUATRO PARTES DEL SISTEMA PARA QUE UN CAMBIO   *
001000*               : DE PARAMETRO SE HAGA UNA SOLA VEZ.             *
001100******************************************************************
001200*     FECHA       PROGRAMADOR        DESCRIPCION            SOL. *
001300*     ----------  -----------------  ---------------------  ----*
001400*     22/09/1986  J. MENDEZ          CREACION DEL COPY      C-06*
001500*     11/11/1991  L. TIU             SE AGREGA TABLA DE     C-72*
001600*                                    CATEGORIAS POR HORAS        *
001700*     26/02/1999  E. RAMIREZ (EEDR)  REVISION Y2K, FECHA    C-99*
001800*                                    DE CORRIDA A 4 DIGITOS      *
001900*                                    DE ANIO                     *
002000******************************************************************
002100 01  FLTW-CAPACIDAD-TANQUE       PIC 9(05) COMP VALUE 30000.
002200*
002300*    LISTA FIJA DE LAS CUATRO CISTERNAS, EN EL ORDEN EN QUE
002400*    SIEMPRE SE REPORTAN (REGLA R16). SI EL MAESTRO NO TRAE
002500*    NINGUN REGISTRO DE CATEGORIA CISTERNA ESTA ES TAMBIEN LA
002600*    LISTA DE RESPALDO (REGLA R4).
002700*
002800 01  FLTW-TANQUES-FIJOS-INIC.
002900     05  FILLER                  PIC X(10) VALUE 'BPS-95'.
003000     05  FILLER                  PIC X(10) VALUE 'HSC-116'.
003100     05  FILLER                  PIC X(10) VALUE 'BPS-13'.
003200     05  FILLER                  PIC X(10) VALUE 'HSC-101'.
003300 01  FLTW-TANQUES-FIJOS REDEFINES FLTW-TANQUES-FIJOS-INIC.
003400     05  FLTW-TANQUE-FIJO        PIC X(10) OCCURS 4 TIMES.
003500*
003600*    CATEGORIAS QUE MIDEN POR HORAS EN LUGAR DE KILOMETROS
003700*    (REGLA R1). CUALQUIER OTRA CATEGORIA MIDE POR KM.
003800*
003900 01  FLTW-UNIDADES-HORAS-INIC.
004000     05  FILLER                  PIC X(12) VALUE 'Equipment'.
004100     05  FILLER                  PIC X(12) VALUE 'Machine'.
004200     05  FILLER                  PIC X(12) VALUE 'Tanker'.
004300 01  FLTW-UNIDADES-HORAS REDEFINES FLTW-UNIDADES-HORAS-INIC.
004400     05  FLTW-CATEG-EN-HORAS     PIC X(12) OCCURS 3 TIMES.
004500*
004600*    FECHA DE CORRIDA DEL PROCESO, USADA EN EL ENCABEZADO DE
004700*    LOS REPORTES.
004800*
004900 01  FLTW-FECHA-CORRIDA          PIC 9(08) VALUE ZEROS.
005000 01  FLTW-FECHA-CORRIDA-DESGLOSE REDEFINES FLTW-FECHA-CORRIDA.
005100     05  FLTW-FC-ANIO            PIC 9(04).
005200     05  FLTW-FC-MES             PIC 9(02).
005300     05  FLTW-FC-DIA             PIC 9(02).
