000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FLOT4003.
000300 AUTHOR.        J. MENDEZ.
000400 INSTALLATION.  DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN.  22/09/1986.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL AREA DE FLOTA.
000800******************************************************************
000900* FECHA       : 22/09/1986                                       *
001000* PROGRAMADOR : J. MENDEZ                                        *
001100* APLICACION  : CONTROL DE COMBUSTIBLE DE FLOTA                  *
001200* PROGRAMA    : FLOT4003                                         *
001300* TIPO        : BATCH                                            *
001400* DESCRIPCION : LEE COMPLETA LA BITACORA DE COMBUSTIBLE POR      *
001500*             : VEHICULO Y PRODUCE EL REPORTE DE ANALITICA DE    *
001600*             : CONSUMO: TOTAL GENERAL, ACTIVOS ACTIVOS,         *
001700*             : CONSUMO POR CATEGORIA, LOS 5 MAYORES             *
001800*             : CONSUMIDORES Y LAS 10 TRANSACCIONES MAS          *
001900*             : RECIENTES.                                      *
002000* ARCHIVOS    : FLTBITAV (E), FLTRANAL (S)                       *
002100* ACCION (ES) : REPORTE                                          *
002200* PROGRAMA(S) : NO APLICA                                        *
002300* INSTALADO   : DD/MM/AAAA                                       *
002400******************************************************************
002500*     BITACORA DE CAMBIOS                                        *
002600*     FECHA       PROGRAMADOR        DESCRIPCION            SOL. *
002700*     ----------  -----------------  ---------------------  ----*
002800*     22/09/1986  J. MENDEZ          VERSION INICIAL        S-04*
002900*     11/11/1991  L. TIU             SE AGREGA SECCION DE   S-34*
003000*                                    TOP 5 CONSUMIDORES          *
003100*     09/07/1994  R. SICAN           SE AGREGA SECCION DE   S-49*
003200*                                    TRANSACCIONES RECIENTES     *
003300*     26/02/1999  E. RAMIREZ (EEDR)  REVISION Y2K, SIN      S-99*
003400*                                    IMPACTO (FECHAS SE          *
003500*                                    MANEJAN COMO TEXTO)         *
003600*     08/03/2007  E. RAMIREZ (EEDR)  CORRECCION: LOS TOTALES S-E3*
003700*                                    DE ENCABEZADO AHORA SE      *
003800*                                    REDONDEAN A LITRO           *
003900*                                    ENTERO (ANTES SE            *
004000*                                    TRUNCABAN)                  *
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT FLT-BITAC-V   ASSIGN TO FLTBITAV
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            FILE STATUS  IS FS-BITAC-V.
005100
005200     SELECT FLT-ANALITICA ASSIGN TO FLTRANAL
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS  IS FS-ANALITICA.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800*                   BITACORA DE COMBUSTIBLE POR VEHICULO (ENTRADA)
005900 FD  FLT-BITAC-V
006000     LABEL RECORD IS STANDARD
006100     RECORD CONTAINS 115 CHARACTERS.
006200     COPY FLTVLOG.
006300*                   REPORTE DE ANALITICA DE CONSUMO (SALIDA)
006400 FD  FLT-ANALITICA
006500     LABEL RECORD IS STANDARD
006600     RECORD CONTAINS 132 CHARACTERS.
006700 01  REG-ANALITICA                PIC X(132).
006800
006900 WORKING-STORAGE SECTION.
007000******************************************************************
007100*               PARAMETROS COMUNES DE LA SUITE                   *
007200******************************************************************
007300     COPY FLTWORK.
007400******************************************************************
007500*           RECURSOS DE ESTADO DE ARCHIVOS                       *
007600******************************************************************
007700 01  WKS-FS-STATUS.
007800     02  FS-BITAC-V                PIC X(02) VALUE SPACES.
007900     02  FS-ANALITICA              PIC X(02) VALUE SPACES.
008000     02  FILLER                    PIC X(02) VALUE SPACES.
008100 01  WKS-SW-BITAC-V                PIC X(01) VALUE 'N'.
008200     88  FLTV-FIN-ARCHIVO                 VALUE 'S'.
008300 01  WKS-SW-CAT                    PIC X(01) VALUE 'N'.
008400     88  WKS-CAT-ENCONTRADA               VALUE 'S'.
008500 01  WKS-SW-ACT                    PIC X(01) VALUE 'N'.
008600     88  WKS-ACT-ENCONTRADA               VALUE 'S'.
008700******************************************************************
008800*           ACUMULADORES GENERALES (REGLAS R7, R8)               *
008900******************************************************************
009000 01  WKS-VARIABLES-TRABAJO.
009100     02  WKS-TOTAL-REGISTROS       PIC 9(05) COMP VALUE ZEROS.
009200     02  WKS-TOTAL-FUEL            PIC S9(09)V9 VALUE ZEROS.
009300     02  WKS-TOTAL-ACTIVOS         PIC 9(04) COMP VALUE ZEROS.
009400     02  IX-REC                    PIC 9(04) COMP VALUE ZEROS.
009500     02  IX-ORDENA                 PIC 9(04) COMP VALUE ZEROS.
009600     02  IX-COMPARA                PIC 9(04) COMP VALUE ZEROS.
009700     02  IX-MAYOR                  PIC 9(04) COMP VALUE ZEROS.
009800*
009900*    FECHA DEL SISTEMA CON VENTANA DE SIGLO (REVISION Y2K):
010000*    ANIOS 00-49 SE TOMAN COMO 2000-2049, ANIOS 50-99 COMO
010100*    1950-1999.
010200*
010300     02  WKS-FECHA-SISTEMA         PIC 9(06) VALUE ZEROS.
010400     02  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
010500         04  WKS-FS-ANIO-2D        PIC 9(02).
010600         04  WKS-FS-MES-2D         PIC 9(02).
010700         04  WKS-FS-DIA-2D         PIC 9(02).
010800 01  WKS-FECHA-CORRIDA-EDIT.
010900     02  WKS-FCE-ANIO              PIC 9(04).
011000     02  FILLER                    PIC X(01) VALUE '-'.
011100     02  WKS-FCE-MES               PIC 9(02).
011200     02  FILLER                    PIC X(01) VALUE '-'.
011300     02  WKS-FCE-DIA               PIC 9(02).
011400******************************************************************
011500*   TABLA DE TOTALES POR CATEGORIA (REGLA R9) - MAXIMO 4          *
011600*   CATEGORIAS POSIBLES: VEHICLE, EQUIPMENT, MACHINE, TANKER      *
011700******************************************************************
011800 01  WKS-TABLA1-OCCURS             PIC 9(04) COMP VALUE ZEROS.
011900 01  WKS-TABLA-CATEGORIA.
012000     05  WKS-CAT-ENTRY OCCURS 1 TO 4 TIMES
012100                       DEPENDING ON WKS-TABLA1-OCCURS
012200                       INDEXED BY IX-TABCAT.
012300         10  WKS-CAT-NOMBRE        PIC X(12).
012400         10  WKS-CAT-TOTAL         PIC S9(09)V9.
012500         10  FILLER                PIC X(02).
012600******************************************************************
012700*   TABLA DE TOTALES POR ACTIVO / FLOTA (REGLAS R8, R10)          *
012800******************************************************************
012900 01  WKS-TABLA2-OCCURS             PIC 9(04) COMP VALUE ZEROS.
013000 01  WKS-TABLA-ACTIVO.
013100     05  WKS-ACT-ENTRY OCCURS 1 TO 2000 TIMES
013200                       DEPENDING ON WKS-TABLA2-OCCURS
013300                       INDEXED BY IX-TABACT.
013400         10  WKS-ACT-FLEET-NO      PIC X(10).
013500         10  WKS-ACT-TOTAL         PIC S9(09)V9.
013600         10  FILLER                PIC X(02).
013700******************************************************************
013800*   TABLA DE ULTIMAS 10 TRANSACCIONES, ANILLO CIRCULAR (R11)      *
013900******************************************************************
014000 01  WKS-TABLA-RECIENTES.
014100     05  WKS-REC-ENTRY OCCURS 10 TIMES INDEXED BY IX-TABREC.
014200         10  WKS-REC-FECHA         PIC X(10).
014300         10  WKS-REC-FLOTA         PIC X(10).
014400         10  WKS-REC-CATEGORIA     PIC X(12).
014500         10  WKS-REC-TANQUE        PIC X(10).
014600         10  WKS-REC-LITROS        PIC S9(07)V9.
014700         10  FILLER                PIC X(02).
014800 01  WKS-REC-PUNTERO               PIC 9(02) COMP VALUE ZEROS.
014900 01  WKS-REC-LLENADOS              PIC 9(02) COMP VALUE ZEROS.
015000******************************************************************
015100*   TABLA DEL TOP 5 CONSUMIDORES, RESULTADO DEL ORDENAMIENTO      *
015200******************************************************************
015300 01  WKS-TABLA-TOP5.
015400     05  WKS-TOP5-ENTRY OCCURS 5 TIMES INDEXED BY IX-TABTOP.
015500         10  WKS-TOP5-FLEET-NO     PIC X(10) VALUE SPACES.
015600         10  WKS-TOP5-TOTAL        PIC S9(09)V9 VALUE ZEROS.
015700         10  FILLER                PIC X(02) VALUE SPACES.
015800 01  WKS-TOP5-CARGADOS             PIC 9(02) COMP VALUE ZEROS.
015900 01  WKS-TOP5-AUX-TOTAL            PIC S9(09)V9.
016000******************************************************************
016100*   AREAS DE IMPRESION DEL REPORTE                                *
016200******************************************************************
016300 01  WKS-LN-ENCABEZADO-1.
016400     05  FILLER                    PIC X(35)
016500         VALUE 'REPORTE DE ANALITICA DE CONSUMO DE'.
016600     05  FILLER                    PIC X(01) VALUE SPACE.
016700     05  FILLER                    PIC X(10) VALUE 'COMBUSTIBLE'.
016800     05  FILLER                    PIC X(86) VALUE SPACES.
016900
017000 01  WKS-LN-ENCABEZADO-2.
017100     05  FILLER                    PIC X(17) VALUE 'FECHA DE CORRIDA:'.
017200     05  WKS-LE2-FECHA             PIC X(10).
017300     05  FILLER                    PIC X(105) VALUE SPACES.
017400
017500 01  WKS-LN-KPI-TOTAL.
017600     05  FILLER                    PIC X(22)
017700         VALUE 'TOTAL FUEL CONSUMED: '.
017800     05  WKS-LKT-TOTAL             PIC Z,ZZZ,ZZ9.
017900     05  FILLER                    PIC X(02) VALUE ' L'.
018000     05  FILLER                    PIC X(099) VALUE SPACES.
018100
018200 01  WKS-LN-KPI-TRANS.
018300     05  FILLER                    PIC X(21)
018400         VALUE 'TOTAL TRANSACTIONS: '.
018500     05  WKS-LKX-COUNT             PIC ZZZZ9.
018600     05  FILLER                    PIC X(106) VALUE SPACES.
018700
018800 01  WKS-LN-KPI-ACTIVOS.
018900     05  FILLER                    PIC X(15) VALUE 'ACTIVE ASSETS: '.
019000     05  WKS-LKA-COUNT             PIC ZZZ9.
019100     05  FILLER                    PIC X(113) VALUE SPACES.
019200
019300 01  WKS-LN-TITULO-CAT.
019400     05  FILLER                    PIC X(24)
019500         VALUE 'CONSUMPTION BY CATEGORY'.
019600     05  FILLER                    PIC X(108) VALUE SPACES.
019700
019800 01  WKS-LN-DETALLE-CAT.
019900     05  WKS-LDC-CATEGORIA         PIC X(12).
020000     05  FILLER                    PIC X(02) VALUE SPACES.
020100     05  WKS-LDC-TOTAL             PIC Z,ZZZ,ZZ9.9.
020200     05  FILLER                    PIC X(107) VALUE SPACES.
020300
020400 01  WKS-LN-TITULO-TOP.
020500     05  FILLER                    PIC X(13) VALUE 'TOP CONSUMERS'.
020600     05  FILLER                    PIC X(119) VALUE SPACES.
020700
020800 01  WKS-LN-DETALLE-TOP.
020900     05  WKS-LDT-RANGO             PIC 9(01).
021000     05  FILLER                    PIC X(02) VALUE SPACES.
021100     05  WKS-LDT-FLOTA             PIC X(10).
021200     05  FILLER                    PIC X(02) VALUE SPACES.
021300     05  WKS-LDT-TOTAL             PIC Z,ZZZ,ZZ9.9.
021400     05  FILLER                    PIC X(106) VALUE SPACES.
021500
021600 01  WKS-LN-TITULO-RECIENTES.
021700     05  FILLER                    PIC X(20)
021800         VALUE 'RECENT TRANSACTIONS'.
021900     05  FILLER                    PIC X(112) VALUE SPACES.
022000
022100 01  WKS-LN-DETALLE-RECIENTE.
022200     05  WKS-LDR-FECHA             PIC X(10).
022300     05  FILLER                    PIC X(02) VALUE SPACES.
022400     05  WKS-LDR-FLOTA             PIC X(10).
022500     05  FILLER                    PIC X(02) VALUE SPACES.
022600     05  WKS-LDR-CATEGORIA         PIC X(12).
022700     05  FILLER                    PIC X(02) VALUE SPACES.
022800     05  WKS-LDR-TANQUE            PIC X(10).
022900     05  FILLER                    PIC X(02) VALUE SPACES.
023000     05  WKS-LDR-LITROS            PIC Z,ZZZ,ZZ9.9.
023100     05  FILLER                    PIC X(71) VALUE SPACES.
023200
023300 01  WKS-LN-BLANCO                 PIC X(132) VALUE SPACES.
023400
023500 PROCEDURE DIVISION.
023600******************************************************************
023700*     SERIE 100 - CONTROL PRINCIPAL DEL PROGRAMA                 *
023800******************************************************************
023900 100-PRINCIPAL SECTION.
024000     PERFORM 105-OBTIENE-FECHA-CORRIDA
024100     PERFORM 110-ABRE-ARCHIVOS
024200     PERFORM 200-PROCESA-BITACORA-VEHIC
024300     PERFORM 500-ORDENA-TOP5
024400     PERFORM 600-IMPRIME-REPORTE-ANALITICA
024500     PERFORM 900-CIERRA-ARCHIVOS
024600     STOP RUN.
024700 100-PRINCIPAL-E. EXIT.
024800
024900*
025000*    OBTIENE LA FECHA DE CORRIDA DEL SISTEMA OPERATIVO PARA EL
025100*    ENCABEZADO DEL REPORTE, APLICANDO LA VENTANA DE SIGLO Y2K.
025200*
025300 105-OBTIENE-FECHA-CORRIDA SECTION.
025400     ACCEPT WKS-FECHA-SISTEMA FROM DATE
025500     IF WKS-FS-ANIO-2D < 50
025600        COMPUTE FLTW-FC-ANIO = 2000 + WKS-FS-ANIO-2D
025700     ELSE
025800        COMPUTE FLTW-FC-ANIO = 1900 + WKS-FS-ANIO-2D
025900     END-IF
026000     MOVE WKS-FS-MES-2D TO FLTW-FC-MES
026100     MOVE WKS-FS-DIA-2D TO FLTW-FC-DIA.
026200 105-OBTIENE-FECHA-CORRIDA-E. EXIT.
026300
026400 110-ABRE-ARCHIVOS SECTION.
026500     OPEN INPUT  FLT-BITAC-V
026600     OPEN OUTPUT FLT-ANALITICA
026700     IF FS-BITAC-V NOT = '00'
026800        DISPLAY '*** ERROR ABRIENDO BITACORA VEHICULO, FS=('
026900                FS-BITAC-V ') ***' UPON CONSOLE
027000        MOVE 91 TO RETURN-CODE
027100        STOP RUN
027200     END-IF.
027300 110-ABRE-ARCHIVOS-E. EXIT.
027400
027500******************************************************************
027600*     SERIE 200 - LECTURA Y ACUMULACION DE LA BITACORA (R7-R9,   *
027700*     R11)                                                       *
027800******************************************************************
027900 200-PROCESA-BITACORA-VEHIC SECTION.
028000     PERFORM 210-LEE-BITACORA-VEHIC
028100     PERFORM 220-ACUMULA-UN-REGISTRO UNTIL FLTV-FIN-ARCHIVO.
028200 200-PROCESA-BITACORA-VEHIC-E. EXIT.
028300
028400 210-LEE-BITACORA-VEHIC SECTION.
028500     READ FLT-BITAC-V
028600          AT END SET FLTV-FIN-ARCHIVO TO TRUE
028700     END-READ.
028800 210-LEE-BITACORA-VEHIC-E. EXIT.
028900
029000 220-ACUMULA-UN-REGISTRO SECTION.
029100     ADD 1 TO WKS-TOTAL-REGISTROS
029200     ADD FLTV-FUEL-OUT TO WKS-TOTAL-FUEL
029300     PERFORM 230-ACUMULA-CATEGORIA
029400     PERFORM 240-ACUMULA-ACTIVO
029500     PERFORM 250-GUARDA-EN-RECIENTES
029600     PERFORM 210-LEE-BITACORA-VEHIC.
029700 220-ACUMULA-UN-REGISTRO-E. EXIT.
029800
029900*
030000*    ACUMULA EL TOTAL POR CATEGORIA (REGLA R9). BUSCA LA
030100*    CATEGORIA EN LA TABLA; SI NO EXISTE, LA AGREGA.
030200*
030300 230-ACUMULA-CATEGORIA SECTION.
030400     MOVE 'N' TO WKS-SW-CAT
030500     SET IX-TABCAT TO 1
030600     PERFORM 231-COMPARA-UNA-CATEGORIA
030700        VARYING IX-TABCAT FROM 1 BY 1
030800        UNTIL IX-TABCAT > WKS-TABLA1-OCCURS
030900           OR WKS-CAT-ENCONTRADA
031000     IF NOT WKS-CAT-ENCONTRADA
031100        ADD 1 TO WKS-TABLA1-OCCURS
031200        SET IX-TABCAT TO WKS-TABLA1-OCCURS
031300        MOVE FLTV-CATEGORY TO WKS-CAT-NOMBRE(IX-TABCAT)
031400        MOVE ZEROS TO WKS-CAT-TOTAL(IX-TABCAT)
031500     END-IF
031600     ADD FLTV-FUEL-OUT TO WKS-CAT-TOTAL(IX-TABCAT).
031700 230-ACUMULA-CATEGORIA-E. EXIT.
031800
031900 231-COMPARA-UNA-CATEGORIA SECTION.
032000     IF NOT WKS-CAT-ENCONTRADA
032100        AND WKS-CAT-NOMBRE(IX-TABCAT) = FLTV-CATEGORY
032200        MOVE 'S' TO WKS-SW-CAT
032300     END-IF.
032400 231-COMPARA-UNA-CATEGORIA-E. EXIT.
032500
032600*
032700*    ACUMULA EL TOTAL POR ACTIVO/FLOTA (REGLAS R8, R10). BUSCA
032800*    EL NUMERO DE FLOTA EN LA TABLA; SI NO EXISTE, LO AGREGA
032900*    (CADA ALTA NUEVA ES UN ACTIVO ACTIVO DISTINTO).
033000*
033100 240-ACUMULA-ACTIVO SECTION.
033200     MOVE 'N' TO WKS-SW-ACT
033300     SET IX-TABACT TO 1
033400     PERFORM 241-COMPARA-UN-ACTIVO
033500        VARYING IX-TABACT FROM 1 BY 1
033600        UNTIL IX-TABACT > WKS-TABLA2-OCCURS
033700           OR WKS-ACT-ENCONTRADA
033800     IF NOT WKS-ACT-ENCONTRADA
033900        ADD 1 TO WKS-TABLA2-OCCURS
034000        ADD 1 TO WKS-TOTAL-ACTIVOS
034100        SET IX-TABACT TO WKS-TABLA2-OCCURS
034200        MOVE FLTV-FLEET-NO TO WKS-ACT-FLEET-NO(IX-TABACT)
034300        MOVE ZEROS TO WKS-ACT-TOTAL(IX-TABACT)
034400     END-IF
034500     ADD FLTV-FUEL-OUT TO WKS-ACT-TOTAL(IX-TABACT).
034600 240-ACUMULA-ACTIVO-E. EXIT.
034700
034800 241-COMPARA-UN-ACTIVO SECTION.
034900     IF NOT WKS-ACT-ENCONTRADA
035000        AND WKS-ACT-FLEET-NO(IX-TABACT) = FLTV-FLEET-NO
035100        MOVE 'S' TO WKS-SW-ACT
035200     END-IF.
035300 241-COMPARA-UN-ACTIVO-E. EXIT.
035400
035500*
035600*    GUARDA EL REGISTRO EN EL ANILLO DE LAS ULTIMAS 10
035700*    TRANSACCIONES (REGLA R11). AL LLEGAR A LA POSICION 10
035800*    REGRESA A LA 1 Y SOBRESCRIBE LA MAS ANTIGUA.
035900*
036000 250-GUARDA-EN-RECIENTES SECTION.
036100     ADD 1 TO WKS-REC-PUNTERO
036200     IF WKS-REC-PUNTERO > 10
036300        MOVE 1 TO WKS-REC-PUNTERO
036400     END-IF
036500     IF WKS-REC-LLENADOS < 10
036600        ADD 1 TO WKS-REC-LLENADOS
036700     END-IF
036800     SET IX-TABREC TO WKS-REC-PUNTERO
036900     MOVE FLTV-DATE            TO WKS-REC-FECHA(IX-TABREC)
037000     MOVE FLTV-FLEET-NO        TO WKS-REC-FLOTA(IX-TABREC)
037100     MOVE FLTV-CATEGORY        TO WKS-REC-CATEGORIA(IX-TABREC)
037200     MOVE FLTV-SOURCE-TANKER   TO WKS-REC-TANQUE(IX-TABREC)
037300     MOVE FLTV-FUEL-OUT        TO WKS-REC-LITROS(IX-TABREC).
037400 250-GUARDA-EN-RECIENTES-E. EXIT.
037500
037600******************************************************************
037700*     SERIE 500 - TOP 5 CONSUMIDORES, ORDEN DESCENDENTE (R10)    *
037800*     SELECCION DIRECTA: EN CADA VUELTA BUSCA EL MAYOR RESTANTE  *
037900*     Y LO PASA A LA TABLA WKS-TABLA-TOP5.                       *
038000******************************************************************
038100 500-ORDENA-TOP5 SECTION.
038200     PERFORM 510-EXTRAE-EL-MAYOR
038300        VARYING IX-ORDENA FROM 1 BY 1
038400        UNTIL IX-ORDENA > 5
038500           OR IX-ORDENA > WKS-TABLA2-OCCURS.
038600 500-ORDENA-TOP5-E. EXIT.
038700
038800 510-EXTRAE-EL-MAYOR SECTION.
038900     MOVE ZEROS TO IX-MAYOR
039000     MOVE ZEROS TO WKS-TOP5-AUX-TOTAL
039100     PERFORM 511-COMPARA-UN-ACTIVO
039200        VARYING IX-COMPARA FROM 1 BY 1
039300        UNTIL IX-COMPARA > WKS-TABLA2-OCCURS
039400     IF IX-MAYOR > 0
039500        ADD 1 TO WKS-TOP5-CARGADOS
039600        SET IX-TABTOP TO WKS-TOP5-CARGADOS
039700        MOVE WKS-ACT-FLEET-NO(IX-MAYOR) TO WKS-TOP5-FLEET-NO(IX-TABTOP)
039800        MOVE WKS-ACT-TOTAL(IX-MAYOR)    TO WKS-TOP5-TOTAL(IX-TABTOP)
039900        MOVE LOW-VALUES TO WKS-ACT-FLEET-NO(IX-MAYOR)
040000        MOVE ZEROS TO WKS-ACT-TOTAL(IX-MAYOR)
040100     END-IF.
040200 510-EXTRAE-EL-MAYOR-E. EXIT.
040300
040400 511-COMPARA-UN-ACTIVO SECTION.
040500     IF WKS-ACT-TOTAL(IX-COMPARA) > WKS-TOP5-AUX-TOTAL
040600        MOVE WKS-ACT-TOTAL(IX-COMPARA) TO WKS-TOP5-AUX-TOTAL
040700        MOVE IX-COMPARA TO IX-MAYOR
040800     END-IF.
040900 511-COMPARA-UN-ACTIVO-E. EXIT.
041000
041100******************************************************************
041200*     SERIE 600 - IMPRESION DEL REPORTE DE ANALITICA (R11, R12)  *
041300******************************************************************
041400 600-IMPRIME-REPORTE-ANALITICA SECTION.
041500     MOVE WKS-LN-ENCABEZADO-1 TO REG-ANALITICA
041600     WRITE REG-ANALITICA
041700     MOVE FLTW-FC-ANIO TO WKS-FCE-ANIO
041800     MOVE FLTW-FC-MES  TO WKS-FCE-MES
041900     MOVE FLTW-FC-DIA  TO WKS-FCE-DIA
042000     MOVE WKS-FECHA-CORRIDA-EDIT TO WKS-LE2-FECHA
042100     MOVE WKS-LN-ENCABEZADO-2 TO REG-ANALITICA
042200     WRITE REG-ANALITICA
042300     MOVE WKS-LN-BLANCO TO REG-ANALITICA
042400     WRITE REG-ANALITICA
042500     COMPUTE WKS-LKT-TOTAL ROUNDED = WKS-TOTAL-FUEL
042600     MOVE WKS-LN-KPI-TOTAL TO REG-ANALITICA
042700     WRITE REG-ANALITICA
042800     MOVE WKS-TOTAL-REGISTROS TO WKS-LKX-COUNT
042900     MOVE WKS-LN-KPI-TRANS TO REG-ANALITICA
043000     WRITE REG-ANALITICA
043100     MOVE WKS-TOTAL-ACTIVOS TO WKS-LKA-COUNT
043200     MOVE WKS-LN-KPI-ACTIVOS TO REG-ANALITICA
043300     WRITE REG-ANALITICA
043400     MOVE WKS-LN-BLANCO TO REG-ANALITICA
043500     WRITE REG-ANALITICA
043600     MOVE WKS-LN-TITULO-CAT TO REG-ANALITICA
043700     WRITE REG-ANALITICA
043800     SET IX-TABCAT TO 1
043900     PERFORM 610-IMPRIME-UNA-CATEGORIA
044000        VARYING IX-TABCAT FROM 1 BY 1
044100        UNTIL IX-TABCAT > WKS-TABLA1-OCCURS
044200     MOVE WKS-LN-BLANCO TO REG-ANALITICA
044300     WRITE REG-ANALITICA
044400     MOVE WKS-LN-TITULO-TOP TO REG-ANALITICA
044500     WRITE REG-ANALITICA
044600     SET IX-TABTOP TO 1
044700     PERFORM 620-IMPRIME-UN-TOP
044800        VARYING IX-TABTOP FROM 1 BY 1
044900        UNTIL IX-TABTOP > WKS-TOP5-CARGADOS
045000     MOVE WKS-LN-BLANCO TO REG-ANALITICA
045100     WRITE REG-ANALITICA
045200     MOVE WKS-LN-TITULO-RECIENTES TO REG-ANALITICA
045300     WRITE REG-ANALITICA
045400     PERFORM 630-IMPRIME-RECIENTES.
045500 600-IMPRIME-REPORTE-ANALITICA-E. EXIT.
045600
045700 610-IMPRIME-UNA-CATEGORIA SECTION.
045800     MOVE WKS-CAT-NOMBRE(IX-TABCAT) TO WKS-LDC-CATEGORIA
045900     MOVE WKS-CAT-TOTAL(IX-TABCAT)  TO WKS-LDC-TOTAL
046000     MOVE WKS-LN-DETALLE-CAT TO REG-ANALITICA
046100     WRITE REG-ANALITICA.
046200 610-IMPRIME-UNA-CATEGORIA-E. EXIT.
046300
046400 620-IMPRIME-UN-TOP SECTION.
046500     MOVE IX-TABTOP TO WKS-LDT-RANGO
046600     MOVE WKS-TOP5-FLEET-NO(IX-TABTOP) TO WKS-LDT-FLOTA
046700     MOVE WKS-TOP5-TOTAL(IX-TABTOP)    TO WKS-LDT-TOTAL
046800     MOVE WKS-LN-DETALLE-TOP TO REG-ANALITICA
046900     WRITE REG-ANALITICA.
047000 620-IMPRIME-UN-TOP-E. EXIT.
047100
047200*
047300*    IMPRIME LAS TRANSACCIONES RECIENTES DE MAS NUEVA A MAS
047400*    ANTIGUA (REGLA R11), RECORRIENDO EL ANILLO HACIA ATRAS A
047500*    PARTIR DEL PUNTERO ACTUAL.
047600*
047700 630-IMPRIME-RECIENTES SECTION.
047800     MOVE WKS-REC-PUNTERO TO IX-REC
047900     SET IX-TABREC TO 1
048000     PERFORM 631-IMPRIME-UN-RECIENTE
048100        VARYING IX-TABREC FROM 1 BY 1
048200        UNTIL IX-TABREC > WKS-REC-LLENADOS.
048300 630-IMPRIME-RECIENTES-E. EXIT.
048400
048500 631-IMPRIME-UN-RECIENTE SECTION.
048600     SET IX-TABREC TO IX-REC
048700     MOVE WKS-REC-FECHA(IX-TABREC)     TO WKS-LDR-FECHA
048800     MOVE WKS-REC-FLOTA(IX-TABREC)     TO WKS-LDR-FLOTA
048900     MOVE WKS-REC-CATEGORIA(IX-TABREC) TO WKS-LDR-CATEGORIA
049000     MOVE WKS-REC-TANQUE(IX-TABREC)    TO WKS-LDR-TANQUE
049100     MOVE WKS-REC-LITROS(IX-TABREC)    TO WKS-LDR-LITROS
049200     MOVE WKS-LN-DETALLE-RECIENTE TO REG-ANALITICA
049300     WRITE REG-ANALITICA
049400     SUBTRACT 1 FROM IX-REC
049500     IF IX-REC < 1
049600        MOVE 10 TO IX-REC
049700     END-IF.
049800 631-IMPRIME-UN-RECIENTE-E. EXIT.
049900
050000******************************************************************
050100*     SERIE 900 - CIERRE                                         *
050200******************************************************************
050300 900-CIERRA-ARCHIVOS SECTION.
050400     CLOSE FLT-BITAC-V FLT-ANALITICA.
050500 900-CIERRA-ARCHIVOS-E. EXIT.
