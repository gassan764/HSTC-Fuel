000100******************************************************************
000200*   COPY        : FLTVLOG                                       *
000300*   APLICACION  : CONTROL DE COMBUSTIBLE DE FLOTA                *
000400*   DESCRIPCION : LAYOUT DE LA BITACORA DE COMBUSTIBLE POR       *
000500*               : VEHICULO (SALIDAS DE CISTERNA HACIA ACTIVOS,   *
000600*               : YA VALIDADAS Y ENRIQUECIDAS DESDE FLTMAST).    *
000700*               : ES SOLO-AGREGAR (APPEND); FLOT4001 ESCRIBE,    *
000800*               : FLOT4003 Y FLOT4004 LA VUELVEN A LEER COMO     *
000900*               : ENTRADA. NUNCA SE MODIFICA O REORDENA UN       *
001000*               : REGISTRO YA ESCRITO.                           *
001100*   LONGITUD    : 115 POSICIONES. CADA CAMPO SEPARADO POR UN     *
001200*               : FILLER DE UNA POSICION (FORMATO DE SALIDA),    *
001300*               : CON RELLENO FINAL DE 4 POSICIONES.             *
001400******************************************************************
001500*     FECHA       PROGRAMADOR        DESCRIPCION            SOL. *
001600*     ----------  -----------------  ---------------------  ----*
001700*     14/03/1986  J. MENDEZ          CREACION DEL COPY      C-04*
001800*     09/07/1994  R. SICAN           SE AGREGA UNIDAD DE    C-48*
001900*                                    MEDIDOR (KM / HORAS)        *
002000*     26/02/1999  E. RAMIREZ (EEDR)  REVISION Y2K, SIN      C-99*
002100*                                    IMPACTO EN ESTE COPY        *
002200******************************************************************
002300 01  FLTV-LOG-REC.
002400     05  FLTV-DATE               PIC X(10).
002500     05  FILLER                  PIC X(01).
002600     05  FLTV-FLEET-NO           PIC X(10).
002700     05  FILLER                  PIC X(01).
002800     05  FLTV-ASSET-ID           PIC X(10).
002900     05  FILLER                  PIC X(01).
003000     05  FLTV-CATEGORY           PIC X(12).
003100     05  FILLER                  PIC X(01).
003200     05  FLTV-DESCRIPTION        PIC X(30).
003300     05  FILLER                  PIC X(01).
003400     05  FLTV-SOURCE-TANKER      PIC X(10).
003500     05  FILLER                  PIC X(01).
003600     05  FLTV-FUEL-OUT           PIC S9(07)V9.
003700     05  FILLER                  PIC X(01).
003800     05  FLTV-CURRENT-METER      PIC S9(07)V9.
003900     05  FILLER                  PIC X(01).
004000     05  FLTV-METER-UNIT         PIC X(05).
004100         88  FLTV-UNIDAD-KM              VALUE 'Km'.
004200         88  FLTV-UNIDAD-HORAS           VALUE 'Hours'.
004300     05  FILLER                  PIC X(04).
