000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FLOT4002.
000300 AUTHOR.        J. MENDEZ.
000400 INSTALLATION.  DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN.  14/03/1986.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL AREA DE FLOTA.
000800******************************************************************
000900* FECHA       : 14/03/1986                                       *
001000* PROGRAMADOR : J. MENDEZ                                        *
001100* APLICACION  : CONTROL DE COMBUSTIBLE DE FLOTA                  *
001200* PROGRAMA    : FLOT4002                                         *
001300* TIPO        : BATCH                                            *
001400* DESCRIPCION : VALIDA UN LOTE DE SOLICITUDES DE REABASTECI-     *
001500*             : MIENTO (ENTRADA DE COMBUSTIBLE A UNA CISTERNA    *
001600*             : DESDE UNA ESTACION EXTERNA) Y AGREGA CADA        *
001700*             : SOLICITUD VALIDA A LA BITACORA DE REABASTECI-    *
001800*             : MIENTO DE CISTERNAS. LAS RECHAZADAS SE LISTAN    *
001900*             : CON SU MOTIVO EN UN REPORTE APARTE.              *
002000* ARCHIVOS    : FLTREABS (E), FLTBITAT (A/S), FLTRECRT (S)       *
002100* ACCION (ES) : VALIDAR Y AGREGAR                                *
002200* PROGRAMA(S) : NO APLICA                                        *
002300* INSTALADO   : DD/MM/AAAA                                       *
002400******************************************************************
002500*     BITACORA DE CAMBIOS                                        *
002600*     FECHA       PROGRAMADOR        DESCRIPCION            SOL. *
002700*     ----------  -----------------  ---------------------  ----*
002800*     14/03/1986  J. MENDEZ          VERSION INICIAL        S-02*
002900*     20/08/1988  J. MENDEZ          SE AGREGA REPORTE DE   S-10*
003000*                                    RECHAZOS SEPARADO           *
003100*     26/02/1999  E. RAMIREZ (EEDR)  REVISION Y2K, SIN      S-99*
003200*                                    IMPACTO (FECHAS SE          *
003300*                                    MANEJAN COMO TEXTO)         *
003400*     15/06/2004  E. RAMIREZ (EEDR)  CORRECCION: LA BITACORA S-C2*
003500*                                    SE ABRE EN EXTEND, NO       *
003600*                                    SE VUELVE A CREAR CADA      *
003700*                                    CORRIDA (SOLO-AGREGAR)      *
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT FLT-REABAS    ASSIGN TO FLTREABS
004600            ORGANIZATION IS LINE SEQUENTIAL
004700            FILE STATUS  IS FS-REABAS.
004800
004900     SELECT FLT-BITAC-T   ASSIGN TO FLTBITAT
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS  IS FS-BITAC-T.
005200
005300     SELECT FLT-RECHAZOS  ASSIGN TO FLTRECRT
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS  IS FS-RECHAZOS.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900*                   SOLICITUDES DE REABASTECIMIENTO (ENTRADA)
006000 FD  FLT-REABAS
006100     LABEL RECORD IS STANDARD
006200     RECORD CONTAINS 58 CHARACTERS.
006300     COPY FLTRREQ.
006400*                   BITACORA DE REABASTECIMIENTO DE CISTERNAS (SALIDA)
006500 FD  FLT-BITAC-T
006600     LABEL RECORD IS STANDARD
006700     RECORD CONTAINS 68 CHARACTERS.
006800     COPY FLTTLOG.
006900*                   REPORTE DE RECHAZOS (SALIDA)
007000 FD  FLT-RECHAZOS
007100     LABEL RECORD IS STANDARD
007200     RECORD CONTAINS 100 CHARACTERS.
007300 01  REG-RECHAZO                  PIC X(100).
007400
007500 WORKING-STORAGE SECTION.
007600******************************************************************
007700*               PARAMETROS COMUNES DE LA SUITE                   *
007800******************************************************************
007900     COPY FLTWORK.
008000******************************************************************
008100*               VARIABLES DE ESTADO DE ARCHIVOS                  *
008200******************************************************************
008300 01  WKS-FS-STATUS.
008400     05  FS-REABAS                 PIC X(02) VALUE SPACES.
008500     05  FS-BITAC-T                PIC X(02) VALUE SPACES.
008600     05  FS-RECHAZOS               PIC X(02) VALUE SPACES.
008700 01  WKS-SWITCHES.
008800     05  WKS-SW-REABAS             PIC X(01) VALUE 'N'.
008900         88  FLTR-FIN-ARCHIVO              VALUE 'S'.
009000     05  WKS-SW-VALIDA             PIC X(01) VALUE 'N'.
009100         88  WKS-SOLICITUD-VALIDA          VALUE 'S'.
009200******************************************************************
009300*               AREA DE TRABAJO DE UNA SOLICITUD                 *
009400******************************************************************
009500 01  WKS-RECHAZO-MOTIVO            PIC X(50) VALUE SPACES.
009600 01  WKS-CONTADORES.
009700     05  WKS-REG-LEIDOS            PIC 9(05) COMP VALUE ZEROS.
009800     05  WKS-REG-ACEPTADOS         PIC 9(05) COMP VALUE ZEROS.
009900     05  WKS-REG-RECHAZADOS        PIC 9(05) COMP VALUE ZEROS.
010000******************************************************************
010100*               LINEA DEL REPORTE DE RECHAZOS                    *
010200******************************************************************
010300 01  WKS-LINEA-RECHAZO.
010400     05  WKS-LR-FECHA              PIC X(10).
010500     05  FILLER                    PIC X(01) VALUE SPACE.
010600     05  WKS-LR-TANQUE             PIC X(10).
010700     05  FILLER                    PIC X(01) VALUE SPACE.
010800     05  WKS-LR-ESTACION           PIC X(30).
010900     05  FILLER                    PIC X(01) VALUE SPACE.
011000     05  WKS-LR-MOTIVO             PIC X(44).
011100     05  FILLER                    PIC X(03) VALUE SPACES.
011200
011300 PROCEDURE DIVISION.
011400******************************************************************
011500*     SERIE 100 - CONTROL PRINCIPAL DEL PROGRAMA                 *
011600******************************************************************
011700 100-PRINCIPAL SECTION.
011800     PERFORM 110-ABRE-ARCHIVOS
011900     PERFORM 200-PROCESA-SOLICITUDES
012000     PERFORM 900-CIERRA-ARCHIVOS
012100     STOP RUN.
012200 100-PRINCIPAL-E. EXIT.
012300
012400 110-ABRE-ARCHIVOS SECTION.
012500     OPEN INPUT  FLT-REABAS
012600     OPEN EXTEND FLT-BITAC-T
012700     OPEN OUTPUT FLT-RECHAZOS
012800     IF FS-BITAC-T = '35'
012900        CLOSE FLT-BITAC-T
013000        OPEN OUTPUT FLT-BITAC-T
013100     END-IF
013200     IF FS-REABAS NOT = '00'
013300        DISPLAY '================================================'
013400                UPON CONSOLE
013500        DISPLAY '   ERROR AL ABRIR ENTRADA DE FLOT4002, FS=('
013600                FS-REABAS ')' UPON CONSOLE
013700        DISPLAY '================================================'
013800                UPON CONSOLE
013900        MOVE 91 TO RETURN-CODE
014000        STOP RUN
014100     END-IF.
014200 110-ABRE-ARCHIVOS-E. EXIT.
014300
014400******************************************************************
014500*     SERIE 200 - PROCESO DEL LOTE DE REABASTECIMIENTOS          *
014600******************************************************************
014700 200-PROCESA-SOLICITUDES SECTION.
014800     PERFORM 205-LEE-UNA-SOLICITUD
014900     PERFORM 209-CICLO-SOLICITUDES UNTIL FLTR-FIN-ARCHIVO.
015000 200-PROCESA-SOLICITUDES-E. EXIT.
015100
015200 205-LEE-UNA-SOLICITUD SECTION.
015300     READ FLT-REABAS
015400          AT END SET FLTR-FIN-ARCHIVO TO TRUE
015500     END-READ.
015600 205-LEE-UNA-SOLICITUD-E. EXIT.
015700
015800 209-CICLO-SOLICITUDES SECTION.
015900     ADD 1 TO WKS-REG-LEIDOS
016000     MOVE SPACES TO WKS-SW-VALIDA
016100     MOVE SPACES TO WKS-RECHAZO-MOTIVO
016200     PERFORM 210-VALIDA-REABASTECIMIENTO
016300     IF WKS-SOLICITUD-VALIDA
016400        ADD 1 TO WKS-REG-ACEPTADOS
016500        PERFORM 220-ESCRIBE-BITACORA-TANQUE
016600     ELSE
016700        ADD 1 TO WKS-REG-RECHAZADOS
016800        PERFORM 230-ESCRIBE-RECHAZO
016900     END-IF
017000     PERFORM 205-LEE-UNA-SOLICITUD.
017100 209-CICLO-SOLICITUDES-E. EXIT.
017200
017300*
017400*    VALIDACION DE LA SOLICITUD DE REABASTECIMIENTO (REGLA R6).
017500*    NO SE VALIDA LA CISTERNA CONTRA EL MAESTRO PORQUE ESTE
017600*    PROGRAMA NO LO RECIBE COMO ENTRADA; EL BALANCE DE FLOT4004
017700*    ES QUIEN CONCILIA CONTRA LA LISTA DE CISTERNAS VALIDAS.
017800*
017900 210-VALIDA-REABASTECIMIENTO SECTION.
018000     EVALUATE TRUE
018100        WHEN FLTR-TANKER-NO = SPACES
018200           MOVE 'NUMERO DE CISTERNA EN BLANCO'
018300             TO WKS-RECHAZO-MOTIVO
018400        WHEN FLTR-LITRES < 1.0
018500           MOVE 'CANTIDAD REABASTECIDA MENOR AL MINIMO DE 1 L'
018600             TO WKS-RECHAZO-MOTIVO
018700        WHEN OTHER
018800           SET WKS-SOLICITUD-VALIDA TO TRUE
018900     END-EVALUATE.
019000 210-VALIDA-REABASTECIMIENTO-E. EXIT.
019100
019200 220-ESCRIBE-BITACORA-TANQUE SECTION.
019300     MOVE FLTR-DATE          TO FLTT-DATE
019400     MOVE FLTR-TANKER-NO     TO FLTT-TANKER-NO
019500     MOVE FLTR-STATION       TO FLTT-SOURCE-STATION
019600     MOVE FLTR-LITRES        TO FLTT-FUEL-IN
019700     WRITE FLTT-LOG-REC
019800     IF FS-BITAC-T NOT = '00'
019900        DISPLAY '*** ERROR ESCRIBIENDO BITACORA DE CISTERNA, FS=('
020000                FS-BITAC-T ') ***' UPON CONSOLE
020100     END-IF.
020200 220-ESCRIBE-BITACORA-TANQUE-E. EXIT.
020300
020400 230-ESCRIBE-RECHAZO SECTION.
020500     MOVE SPACES            TO WKS-LINEA-RECHAZO
020600     MOVE FLTR-DATE          TO WKS-LR-FECHA
020700     MOVE FLTR-TANKER-NO     TO WKS-LR-TANQUE
020800     MOVE FLTR-STATION       TO WKS-LR-ESTACION
020900     MOVE WKS-RECHAZO-MOTIVO TO WKS-LR-MOTIVO
021000     MOVE WKS-LINEA-RECHAZO  TO REG-RECHAZO
021100     WRITE REG-RECHAZO.
021200 230-ESCRIBE-RECHAZO-E. EXIT.
021300
021400******************************************************************
021500*     SERIE 900 - CIERRE Y RESUMEN                               *
021600******************************************************************
021700 900-CIERRA-ARCHIVOS SECTION.
021800     CLOSE FLT-REABAS FLT-BITAC-T FLT-RECHAZOS
021900     DISPLAY '================================================'
022000             UPON CONSOLE
022100     DISPLAY ' FLOT4002 - RESUMEN DE LA CORRIDA'
022200             UPON CONSOLE
022300     DISPLAY ' SOLICITUDES LEIDAS     : ' WKS-REG-LEIDOS
022400             UPON CONSOLE
022500     DISPLAY ' SOLICITUDES ACEPTADAS  : ' WKS-REG-ACEPTADOS
022600             UPON CONSOLE
022700     DISPLAY ' SOLICITUDES RECHAZADAS : ' WKS-REG-RECHAZADOS
022800             UPON CONSOLE
022900     DISPLAY '================================================'
023000             UPON CONSOLE.
023100 900-CIERRA-ARCHIVOS-E. EXIT.
